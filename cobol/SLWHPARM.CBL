000100*****************************************************************
000200* SLWHPARM.CBL
000300* SELECT clause for the warehouse-scope parameter file, shared
000400* by warehouse-summary and warehouse-statistics.  "ALL" means
000500* every one of the nine known locations; anything else must
000600* match one of the nine exactly (case-insensitive) or the
000700* scope is treated as empty.
000800*-----------------------------------------------------------
000900* 2007-01-15  WCN  REQ 4855   ORIGINAL SELECT.
001000*****************************************************************
001100     SELECT WAREHOUSE-PARM-IN ASSIGN TO "WHPARMIN"
001200         ORGANIZATION   IS LINE SEQUENTIAL
001300         FILE STATUS    IS WS-FS-WAREHOUSE-PARM-IN.
