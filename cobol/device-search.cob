000100*****************************************************************
000200* PROGRAM-ID.   DEVICE-SEARCH
000300* AUTHOR.       W. C. NAIDU
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 04/11/1994
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* DEVICE-SEARCH IS ORDER-SEARCH'S COMPANION - SAME SEARCH-
001000* PARM-IN TERM, SAME SEARCH-OUT HIT FILE, BUT SCANNED STRAIGHT
001100* DOWN DEVICE-MASTER INSTEAD OF ORDER-MASTER, AND MATCHED ONLY
001200* AGAINST DEVICE-NUMBER, DEV-SALES-ORDER, DEV-DEAL-ID AND
001300* DEV-ORDER-ID.  KEPT AS ITS OWN PROGRAM, THE WAY THE SHOP HAS
001400* ALWAYS KEPT A BY-NUMBER AND A BY-NAME LOOK-UP SEPARATE EVEN
001500* WHEN THE SEARCH LOGIC INSIDE THEM IS NEARLY IDENTICAL.
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------
001900* 1994-04-11  WCN  REQ 4798   ORIGINAL PROGRAM.
002000* 1998-12-29  WCN  Y2K        SEARCH-OUT CARRIES NO DATE FIELDS
002100*                             OF ITS OWN - NOTHING TO FIX HERE.
002200* 2003-08-14  KTM  REQ 4821   FILE STATUS CHECKED ON ALL THREE
002300*                             FILES AFTER A BAD OPEN ON SEARCH-
002400*                             OUT WENT UNNOTICED FOR A WHOLE
002500*                             SHIFT.
002600* 2011-04-06  KTM  REQ 5103   CONTAINS-SEARCH-TERM NOW UPPER-
002700*                             CASES WS-SCAN-FIELD BEFORE THE
002800*                             COMPARE, SAME FIX AS ORDER-
002900*                             SEARCH REQ 5103.
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. device-search.
003300 AUTHOR. W. C. NAIDU.
003400 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
003500 DATE-WRITTEN. 04/11/1994.
003600 DATE-COMPILED.
003700 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     COPY "SLSRCHIN.CBL".
004800     COPY "SLSRCHUT.CBL".
004900     COPY "SLDEVICE.CBL".
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400     COPY "FDSRCHIN.CBL".
005500     COPY "FDSRCHUT.CBL".
005600     COPY "FDDEVICE.CBL".
005700
005800 WORKING-STORAGE SECTION.
005900
006000     01  W-END-OF-DEVICE-MASTER      PIC X VALUE "N".
006100         88  END-OF-DEVICE-MASTER    VALUE "Y".
006200
006300     01  W-DEVICE-IS-A-HIT           PIC X VALUE "N".
006400         88  DEVICE-IS-A-HIT         VALUE "Y".
006500
006600     01  W-FILE-STATUS-GROUP.
006700         05  WS-FS-SEARCH-PARM-IN    PIC XX.
006800         05  WS-FS-SEARCH-OUT        PIC XX.
006900         05  WS-FS-DEVICE-MASTER     PIC XX.
007000
007100     01  FILLER REDEFINES W-FILE-STATUS-GROUP.
007200         05  WS-ALL-FILE-STATUS      PIC X(06).
007300
007400     01  W-SEARCH-TERM-WORK.
007500         05  WS-SEARCH-TERM-UPPER    PIC X(40).
007600
007700     01  FILLER REDEFINES W-SEARCH-TERM-WORK.
007800         05  WS-TERM-FIRST-BYTE      PIC X(01).
007900         05  FILLER                  PIC X(39).
008000
008100     01  W-SCAN-WORK.
008200         05  WS-SCAN-FIELD           PIC X(40).
008300         05  WS-CONTAINS-FLAG        PIC X(01).
008400             88  CONTAINS-MATCH      VALUE "Y".
008500
008600     01  FILLER REDEFINES W-SCAN-WORK.
008700         05  WS-SCAN-FIELD-ALL       PIC X(41).
008800
008900     01  W-SCAN-COUNTERS.
009000         05  WS-TERM-LEN             PIC 9(02) COMP.
009100         05  WS-MAX-START            PIC S9(03) COMP.
009200         05  WS-SCAN-INDEX           PIC 9(02) COMP.
009300
009400*****************************************************************
009500 PROCEDURE DIVISION.
009600
009700 MAIN-CONTROL.
009800
009900     OPEN INPUT SEARCH-PARM-IN.
010000     OPEN OUTPUT SEARCH-OUT.
010100     OPEN INPUT DEVICE-MASTER.
010200
010300     PERFORM READ-SEARCH-TERM.
010400     PERFORM PREPARE-SEARCH-TERM.
010500
010600     PERFORM READ-DEVICE-MASTER.
010700     PERFORM SCAN-DEVICE-MASTER THRU SCAN-DEVICE-MASTER-EXIT
010800         UNTIL END-OF-DEVICE-MASTER.
010900
011000     CLOSE SEARCH-PARM-IN.
011100     CLOSE SEARCH-OUT.
011200     CLOSE DEVICE-MASTER.
011300
011400     STOP RUN.
011500*-----------------------------------------------------------
011600 READ-SEARCH-TERM.
011700
011800     MOVE SPACES TO WS-SEARCH-TERM-UPPER.
011900     READ SEARCH-PARM-IN
012000         AT END
012100             MOVE SPACES TO SP-SEARCH-TERM.
012200 READ-SEARCH-TERM-EXIT.
012300     EXIT.
012400*-----------------------------------------------------------
012500 PREPARE-SEARCH-TERM.
012600
012700     MOVE SP-SEARCH-TERM TO WS-SEARCH-TERM-UPPER.
012800     INSPECT WS-SEARCH-TERM-UPPER CONVERTING LOWER-ALPHA
012900                                           TO UPPER-ALPHA.
013000     MOVE 40 TO WS-TERM-LEN.
013100     PERFORM FIND-TERM-LENGTH THRU FIND-TERM-LENGTH-EXIT.
013200 PREPARE-SEARCH-TERM-EXIT.
013300     EXIT.
013400*-----------------------------------------------------------
013500 FIND-TERM-LENGTH.
013600
013700     IF WS-TERM-LEN = 0
013800         GO TO FIND-TERM-LENGTH-EXIT.
013900     IF WS-SEARCH-TERM-UPPER (WS-TERM-LEN:1) NOT = SPACE
014000         GO TO FIND-TERM-LENGTH-EXIT.
014100     SUBTRACT 1 FROM WS-TERM-LEN.
014200     GO TO FIND-TERM-LENGTH.
014300 FIND-TERM-LENGTH-EXIT.
014400     EXIT.
014500*-----------------------------------------------------------
014600 READ-DEVICE-MASTER.
014700
014800     READ DEVICE-MASTER NEXT RECORD
014900         AT END
015000             SET END-OF-DEVICE-MASTER TO TRUE.
015100 READ-DEVICE-MASTER-EXIT.
015200     EXIT.
015300*-----------------------------------------------------------
015400 SCAN-DEVICE-MASTER.
015500
015600     MOVE "N" TO W-DEVICE-IS-A-HIT.
015700
015800     IF WS-TERM-LEN = 0
015900         MOVE "Y" TO W-DEVICE-IS-A-HIT
016000     ELSE
016100         MOVE DEVICE-NUMBER TO WS-SCAN-FIELD
016200         PERFORM CONTAINS-SEARCH-TERM
016300             THRU CONTAINS-SEARCH-TERM-EXIT
016400         IF CONTAINS-MATCH
016500             MOVE "Y" TO W-DEVICE-IS-A-HIT
016600         ELSE
016700             MOVE DEV-SALES-ORDER TO WS-SCAN-FIELD
016800             PERFORM CONTAINS-SEARCH-TERM
016900                 THRU CONTAINS-SEARCH-TERM-EXIT
017000             IF CONTAINS-MATCH
017100                 MOVE "Y" TO W-DEVICE-IS-A-HIT
017200             ELSE
017300                 MOVE DEV-DEAL-ID TO WS-SCAN-FIELD
017400                 PERFORM CONTAINS-SEARCH-TERM
017500                     THRU CONTAINS-SEARCH-TERM-EXIT
017600                 IF CONTAINS-MATCH
017700                     MOVE "Y" TO W-DEVICE-IS-A-HIT
017800                 ELSE
017900                     MOVE DEV-ORDER-ID TO WS-SCAN-FIELD
018000                     PERFORM CONTAINS-SEARCH-TERM
018100                         THRU CONTAINS-SEARCH-TERM-EXIT
018200                     IF CONTAINS-MATCH
018300                         MOVE "Y" TO W-DEVICE-IS-A-HIT.
018400
018500     IF DEVICE-IS-A-HIT
018600         PERFORM WRITE-DEVICE-HIT.
018700
018800     PERFORM READ-DEVICE-MASTER.
018900 SCAN-DEVICE-MASTER-EXIT.
019000     EXIT.
019100*-----------------------------------------------------------
019200*    GENERAL-PURPOSE CASE-INSENSITIVE SUBSTRING TEST - IS
019300*    WS-SEARCH-TERM-UPPER FOUND ANYWHERE IN WS-SCAN-FIELD.
019400*-----------------------------------------------------------
019500 CONTAINS-SEARCH-TERM.
019600
019700     INSPECT WS-SCAN-FIELD CONVERTING LOWER-ALPHA
019800             TO UPPER-ALPHA.
019900     MOVE "N" TO WS-CONTAINS-FLAG.
020000     COMPUTE WS-MAX-START = 41 - WS-TERM-LEN.
020100     IF WS-MAX-START < 1
020200         GO TO CONTAINS-SEARCH-TERM-EXIT.
020300     MOVE 1 TO WS-SCAN-INDEX.
020400 CONTAINS-SEARCH-LOOP.
020500     IF WS-SCAN-INDEX > WS-MAX-START
020600         GO TO CONTAINS-SEARCH-TERM-EXIT.
020700     IF WS-SCAN-FIELD (WS-SCAN-INDEX:WS-TERM-LEN) =
020800                 WS-SEARCH-TERM-UPPER (1:WS-TERM-LEN)
020900         MOVE "Y" TO WS-CONTAINS-FLAG
021000         GO TO CONTAINS-SEARCH-TERM-EXIT.
021100     ADD 1 TO WS-SCAN-INDEX.
021200     GO TO CONTAINS-SEARCH-LOOP.
021300 CONTAINS-SEARCH-TERM-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------
021600 WRITE-DEVICE-HIT.
021700
021800     MOVE SPACES             TO SEARCH-OUT-RECORD.
021900     MOVE "DEVICE"           TO SO-HIT-TYPE.
022000     MOVE DEV-ORDER-ID       TO SO-ORDER-ID.
022100     MOVE DEVICE-NUMBER      TO SO-DEVICE-NUMBER.
022200     MOVE DEV-SALES-ORDER    TO SO-SALES-ORDER.
022300     MOVE DEV-DEAL-ID        TO SO-DEAL-ID.
022400     MOVE DEV-NUCLEUS-ID     TO SO-NUCLEUS-ID.
022500     MOVE DEV-SCHOOL-NAME    TO SO-SCHOOL-NAME.
022600
022700     WRITE SEARCH-OUT-RECORD.
022800 WRITE-DEVICE-HIT-EXIT.
022900     EXIT.
