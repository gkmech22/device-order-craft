000100*****************************************************************
000200* FDORDER.CBL
000300* ORDER-MASTER file description and the ORDER-RECORD layout.
000400* One record per order intake transaction (New / Refurbish /
000500* Replace / Inward / Outward).  QUANTITY drives how many rows
000600* are created on DEVICE-MASTER at intake time; the device
000700* numbers themselves are NOT carried inline on this record -
000800* see FDDEVICE.CBL.  DEVICE-COUNT here is a control total kept
000900* in step with QUANTITY so maintenance can tell at a glance
001000* whether the device rows still match the order.
001100*-----------------------------------------------------------
001200* 1999-03-02  RPD  REQ 4410   ORIGINAL LAYOUT, CARVED OUT OF
001300*                             THE OLD AP VOUCHER RECORD.
001400* 2001-07-09  RPD  REQ 4455   ADDED WAREHOUSE AND LOCATION.
001500* 2003-11-18  KTM  REQ 4517   ADDED CREATED-AT TIMESTAMP AND
001600*                             DEVICE-COUNT CONTROL FIELD.
001700* 2008-02-14  WCN  REQ 4902   ADDED ORD-DATE/TIME REDEFINES OF
001800*                             CREATED-AT FOR THE WAREHOUSE
001900*                             STATISTICS 30-DAY WINDOW.
002000*****************************************************************
002100     FD  ORDER-MASTER
002200         LABEL RECORDS ARE STANDARD
002300         RECORD CONTAINS 275 CHARACTERS.
002400
002500     01  ORDER-RECORD.
002600*        ----------------------------------------------------
002700*        GENERATED KEY, FORMAT "ORD-NNNNNN"
002800*        ----------------------------------------------------
002900         05  ORDER-ID                    PIC X(10).
003000         05  FILLER REDEFINES ORDER-ID.
003100             10  ORD-ID-PREFIX           PIC X(04).
003200             10  ORD-ID-SEQUENCE         PIC 9(06).
003300
003400*        ----------------------------------------------------
003500*        OPERATOR-ENTERED ORDER DATA (COPIED DOWN TO EVERY
003600*        DEVICE ROW GENERATED FOR THIS ORDER)
003700*        ----------------------------------------------------
003800         05  ORD-ORDER-TYPE              PIC X(10).
003900             88  ORD-TYPE-IS-NEW          VALUE "NEW".
004000             88  ORD-TYPE-IS-REFURBISH    VALUE "REFURBISH".
004100             88  ORD-TYPE-IS-REPLACE      VALUE "REPLACE".
004200             88  ORD-TYPE-IS-INWARD       VALUE "INWARD".
004300             88  ORD-TYPE-IS-OUTWARD      VALUE "OUTWARD".
004400         05  ORD-SALES-ORDER             PIC X(20).
004500         05  ORD-DEAL-ID                 PIC X(20).
004600         05  ORD-NUCLEUS-ID              PIC X(20).
004700         05  ORD-SCHOOL-NAME             PIC X(40).
004800         05  ORD-PRODUCT                 PIC X(20).
004900         05  ORD-MODEL                   PIC X(20).
005000         05  ORD-QUANTITY                PIC 9(05).
005100         05  ORD-SD-CARD-SIZE            PIC X(10).
005200         05  ORD-PROFILE-ID              PIC X(20).
005300         05  ORD-LOCATION                PIC X(20).
005400         05  ORD-WAREHOUSE               PIC X(20).
005500
005600*        ----------------------------------------------------
005700*        TIMESTAMP, FORMAT YYYY-MM-DD HH:MM:SS (19 BYTES)
005800*        ----------------------------------------------------
005900         05  ORD-CREATED-AT              PIC X(19).
006000         05  FILLER REDEFINES ORD-CREATED-AT.
006100             10  ORD-CREATED-DATE.
006200                 15  ORD-CREATED-CCYY    PIC 9(04).
006300                 15  FILLER              PIC X(01).
006400                 15  ORD-CREATED-MM      PIC 9(02).
006500                 15  FILLER              PIC X(01).
006600                 15  ORD-CREATED-DD      PIC 9(02).
006700             10  FILLER                  PIC X(01).
006800             10  ORD-CREATED-TIME        PIC X(08).
006900
007000*        ----------------------------------------------------
007100*        CONTROL FIELD - DEVICE NUMBERS GENERATED FOR THIS
007200*        ORDER; EQUALS ORD-QUANTITY UNLESS THE OPERATOR
007300*        CHANGED THE QUANTITY AND DEVICES HAVE NOT YET BEEN
007400*        REGENERATED (SHOULD NEVER PERSIST, SEE
007500*        ORDER-MAINTENANCE CHANGE-MODULE)
007600*        ----------------------------------------------------
007700         05  ORD-DEVICE-COUNT            PIC 9(05).
007800
007900         05  FILLER                      PIC X(16).
