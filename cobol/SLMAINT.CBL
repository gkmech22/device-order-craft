000100*****************************************************************
000200* SLMAINT.CBL
000300* SELECT clause for the order-maintenance transaction stream
000400* (ORDER-MAINT-IN).  Carries quantity changes and delete
000500* requests against orders already on ORDER-MASTER.
000600*-----------------------------------------------------------
000700* 2005-09-06  KTM  REQ 4730   ORIGINAL SELECT.
000800*****************************************************************
000900     SELECT ORDER-MAINT-IN ASSIGN TO "ORDMNTIN"
001000         ORGANIZATION   IS LINE SEQUENTIAL
001100         FILE STATUS    IS WS-FS-ORDER-MAINT-IN.
