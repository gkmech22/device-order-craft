000100*****************************************************************
000200* PLDATE.CBL
000300* Shared date paragraphs.  STAMP-CREATED-AT builds the 19-byte
000400* CCYY-MM-DD HH:MM:SS stamp order-intake writes to every order
000500* and device it creates, from the run date/time carried in
000600* W-TODAY and W-NOW (both ACCEPT'ed by the calling program before
000700* this paragraph is performed - neither FUNCTION CURRENT-DATE
000800* nor FUNCTION ... of any kind is used in this shop's programs).
000900* BACK-UP-30-DAYS turns W-TODAY into W-CUTOFF-DATE, the earliest
001000* CREATED-AT date warehouse-statistics still counts as "recent",
001100* by the simple calendar arithmetic below - this warehouse's
001200* devices never predate 2005 so no century rollover is coded.
001300*-----------------------------------------------------------
001400* 2007-01-15  WCN  REQ 4855   ORIGINAL PARAGRAPHS, SPLIT OUT OF
001500*                             WAREHOUSE-STATISTICS SO ORDER-
001600*                             INTAKE COULD SHARE THE STAMP LOGIC.
001700* 2009-06-30  RPD  REQ 4977   BACK-UP-30-DAYS REWRITTEN TO WALK
001800*                             MONTH-BY-MONTH INSTEAD OF A FLAT
001900*                             30-DAY SUBTRACT - FEBRUARY RUNS
002000*                             WERE LANDING ON DAY ZERO.
002100*****************************************************************
002200 STAMP-CREATED-AT.
002300
002400     MOVE W-TODAY-CCYY   TO PL-STAMP-CCYY.
002500     MOVE "-"            TO PL-STAMP-DASH1.
002600     MOVE W-TODAY-MM     TO PL-STAMP-MM.
002700     MOVE "-"            TO PL-STAMP-DASH2.
002800     MOVE W-TODAY-DD     TO PL-STAMP-DD.
002900     MOVE " "            TO PL-STAMP-SPACE.
003000     MOVE W-NOW-HH       TO PL-STAMP-HH.
003100     MOVE ":"            TO PL-STAMP-COLON1.
003200     MOVE W-NOW-MIN      TO PL-STAMP-MIN.
003300     MOVE ":"            TO PL-STAMP-COLON2.
003400     MOVE W-NOW-SEC      TO PL-STAMP-SEC.
003500 STAMP-CREATED-AT-EXIT.
003600     EXIT.
003700*-----------------------------------------------------------
003800 BACK-UP-30-DAYS.
003900
004000     MOVE W-TODAY-CCYY   TO W-CUTOFF-CCYY.
004100     MOVE W-TODAY-MM     TO W-CUTOFF-MM.
004200     MOVE W-TODAY-DD     TO W-CUTOFF-DD.
004300     SUBTRACT 30 FROM W-CUTOFF-DD GIVING W-CUTOFF-DD-WORK.
004400     IF W-CUTOFF-DD-WORK IS GREATER THAN ZERO
004500         MOVE W-CUTOFF-DD-WORK TO W-CUTOFF-DD
004600         GO TO BACK-UP-30-DAYS-EXIT
004700     END-IF.
004800
004900     SUBTRACT 1 FROM W-CUTOFF-MM.
005000     IF W-CUTOFF-MM IS EQUAL TO ZERO
005100         MOVE 12 TO W-CUTOFF-MM
005200         SUBTRACT 1 FROM W-CUTOFF-CCYY
005300     END-IF.
005400     MOVE W-PRIOR-MONTH-DAYS (W-CUTOFF-MM) TO W-CUTOFF-MAX-DD.
005500     ADD W-CUTOFF-MAX-DD TO W-CUTOFF-DD-WORK GIVING W-CUTOFF-DD.
005600 BACK-UP-30-DAYS-EXIT.
005700     EXIT.
