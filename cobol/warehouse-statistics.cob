000100*****************************************************************
000200* PROGRAM-ID.   WAREHOUSE-STATISTICS
000300* AUTHOR.       R. P. DASARI
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 04/12/1991
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* WAREHOUSE-STATISTICS IS THE LIGHTER-WEIGHT COUSIN OF
001000* WAREHOUSE-SUMMARY - SAME WAREHOUSE-PARM-IN SCOPE SELECTOR,
001100* SAME RE-SCAN-PER-WAREHOUSE APPROACH, BUT IT DOES NOT SPLIT
001200* STOCK INTO INWARD/OUTWARD/AVAILABLE AND IT DOES NOT WRITE
001300* WAREHOUSE-SUMMARY-OUT.  WHAT IT ADDS IS THE RECENT-ACTIVITY
001400* COUNT THE OPERATIONS DESK ASKS FOR EVERY MORNING - HOW MANY
001500* ORDERS CAME IN AT A LOCATION OVER THE TRAILING 30 DAYS.
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------
001900* 1991-04-12  RPD  REQ 4630   ORIGINAL PROGRAM - A STANDALONE
002000*                             RECENT-ACTIVITY COUNT FOR THE
002100*                             OPERATIONS DESK, ONE WAREHOUSE
002200*                             AT A TIME, WRITTEN BEFORE
002300*                             WAREHOUSE-SUMMARY EXISTED.
002400* 1998-12-10  RPD  Y2K        THE TRAILING 30-DAY CUTOFF IS
002500*                             COMPUTED FROM A FULL FOUR DIGIT
002600*                             CCYY RUN DATE - NOTHING TWO-
002700*                             DIGIT TO FIX HERE.
002800* 2009-06-30  RPD  REQ 4977   REWRITTEN ON TOP OF WAREHOUSE-
002900*                             SUMMARY'S WAREHOUSE-PARM-IN
003000*                             SCOPE SELECTOR AND RE-SCAN-PER-
003100*                             WAREHOUSE APPROACH SO THE TWO
003200*                             PROGRAMS SHARE ONE SCOPE RULE;
003300*                             STILL DOES NOT PAY FOR THE STOCK
003400*                             CONTROL BREAKS IT NEVER PRINTED.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. warehouse-statistics.
003800 AUTHOR. R. P. DASARI.
003900 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
004000 DATE-WRITTEN. 04/12/1991.
004100 DATE-COMPILED.
004200 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     COPY "SLWHPARM.CBL".
005300     COPY "SLORDER.CBL".
005400     COPY "SLDEVICE.CBL".
005500
005600     SELECT PRINTER-FILE ASSIGN TO "warehouse-statistics.prn"
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDWHPARM.CBL".
006300     COPY "FDORDER.CBL".
006400     COPY "FDDEVICE.CBL".
006500
006600     FD  PRINTER-FILE
006700         LABEL RECORDS ARE OMITTED.
006800     01  PRINTER-RECORD                  PIC X(80).
006900
007000 WORKING-STORAGE SECTION.
007100
007200     COPY "wsdate.cbl".
007300
007400     01  W-END-OF-ORDER-MASTER       PIC X VALUE "N".
007500         88  END-OF-ORDER-MASTER     VALUE "Y".
007600
007700     01  W-END-OF-DEVICE-MASTER      PIC X VALUE "N".
007800         88  END-OF-DEVICE-MASTER    VALUE "Y".
007900
008000     01  W-FILE-STATUS-GROUP.
008100         05  WS-FS-WAREHOUSE-PARM-IN PIC XX.
008200         05  WS-FS-ORDER-MASTER      PIC XX.
008300         05  WS-FS-DEVICE-MASTER     PIC XX.
008400         05  FILLER                  PIC X(02).
008500
008600*        ------- THE NINE KNOWN WAREHOUSE LOCATIONS -----------
008700     01  W-WAREHOUSE-TABLE-LITERAL.
008800         05  FILLER                  PIC X(20) VALUE "Trichy".
008900         05  FILLER                  PIC X(20) VALUE "Bangalore".
009000         05  FILLER                  PIC X(20) VALUE "Hyderabad".
009100         05  FILLER                  PIC X(20) VALUE "Kolkata".
009200         05  FILLER                  PIC X(20) VALUE "Bhiwandi".
009300         05  FILLER                  PIC X(20) VALUE "Ghaziabad".
009400         05  FILLER                  PIC X(20) VALUE "Zirakpur".
009500         05  FILLER                  PIC X(20) VALUE "Indore".
009600         05  FILLER                  PIC X(20) VALUE "Jaipur".
009700
009800     01  FILLER REDEFINES W-WAREHOUSE-TABLE-LITERAL.
009900         05  WS-WAREHOUSE-NAMES OCCURS 9 TIMES  PIC X(20).
010000
010100     01  W-SCOPE-WORK.
010200         05  W-SCOPE-IS-ALL          PIC X VALUE "N".
010300             88  SCOPE-IS-ALL        VALUE "Y".
010400         05  W-SCOPE-FOUND           PIC X VALUE "N".
010500             88  SCOPE-FOUND         VALUE "Y".
010600         05  W-SCOPE-SELECTOR-UPPER  PIC X(20).
010700         05  W-SCOPE-SINGLE-IX       PIC 9(02) COMP VALUE 0.
010800         05  W-SCOPE-WAREHOUSE-UPPER PIC X(20).
010900         05  FILLER                  PIC X(08).
011000
011100     01  W-WH-LOOP-WORK.
011200         05  WS-WH-IX                PIC 9(02) COMP.
011300         05  FILLER                  PIC X(02).
011400
011500     01  W-ORDER-WAREHOUSE-WORK.
011600         05  WS-ORDER-WH-UPPER       PIC X(20).
011700         05  FILLER                  PIC X(04).
011800
011900     01  W-DEVICE-WAREHOUSE-WORK.
012000         05  WS-DEVICE-WH-UPPER      PIC X(20).
012100         05  FILLER                  PIC X(04).
012200
012300     01  W-ORDER-TYPE-WORK.
012400         05  WS-ORDER-TYPE-UPPER     PIC X(10).
012500         05  FILLER                  PIC X(10).
012600
012700     01  W-TABLE-SCAN-WORK.
012800         05  WS-PROD-FOUND-IX        PIC 9(03) COMP.
012900         05  WS-TYPE-FOUND-IX        PIC 9(03) COMP.
013000         05  WS-SCAN-IX              PIC 9(03) COMP.
013100         05  FILLER                  PIC X(01).
013200
013300*        ------- RECENT-ACTIVITY CUT-OFF DATE WORK AREA --------
013400     01  W-ORDER-DATE-WORK.
013500         05  WS-ORDER-CCYY           PIC 9(04).
013600         05  WS-ORDER-MM             PIC 9(02).
013700         05  WS-ORDER-DD             PIC 9(02).
013800
013900     01  FILLER REDEFINES W-ORDER-DATE-WORK.
014000         05  WS-ORDER-DATE-8         PIC 9(08).
014100
014200*        ------- PER-WAREHOUSE ACCUMULATORS --------------------
014300     01  W-WAREHOUSE-TOTALS.
014400         05  WS-TOTAL-ORDERS         PIC 9(05) COMP.
014500         05  WS-TOTAL-DEVICES        PIC 9(05) COMP.
014600         05  WS-TOTAL-QUANTITY       PIC 9(07) COMP.
014700         05  WS-RECENT-ORDER-COUNT   PIC 9(05) COMP.
014800         05  FILLER                  PIC X(02).
014900
015000     01  W-PRODUCT-TABLE.
015100         05  WS-PRODUCT-COUNT        PIC 9(03) COMP.
015200         05  WS-PRODUCT-ENTRY OCCURS 20 TIMES
015300                                 INDEXED BY WS-PROD-IX.
015400             10  WS-STOCK-PRODUCT    PIC X(20).
015500             10  WS-STOCK-QUANTITY   PIC 9(07) COMP.
015600
015700     01  W-TYPE-TABLE.
015800         05  WS-TYPE-COUNT           PIC 9(03) COMP.
015900         05  WS-TYPE-ENTRY OCCURS 10 TIMES
016000                                 INDEXED BY WS-TYPE-IX.
016100             10  WS-TYPE-NAME        PIC X(10).
016200             10  WS-TYPE-ORDERS      PIC 9(05) COMP.
016300
016400*        ------- REPORT WORKING-STORAGE ------------------------
016500     01  TITLE.
016600         05  FILLER                  PIC X(22) VALUE SPACES.
016700         05  FILLER                  PIC X(27)
016800                 VALUE "WAREHOUSE STATISTICS REPORT".
016900         05  FILLER                  PIC X(22) VALUE SPACES.
017000         05  FILLER                  PIC X(05) VALUE "PAGE:".
017100         05  PAGE-NUMBER             PIC 9(04) VALUE 0.
017200
017300     01  HEADING-1.
017400         05  FILLER                  PIC X(80)
017500                 VALUE "WAREHOUSE / STATISTIC DETAIL".
017600
017700     01  HEADING-2.
017800         05  FILLER                  PIC X(80) VALUE ALL "=".
017900
018000     01  W-PRINTED-LINES             PIC 99.
018100         88  PAGE-FULL               VALUE 30 THROUGH 99.
018200
018300     01  W-HEADER-LINE.
018400         05  FILLER                  PIC X(11) VALUE "WAREHOUSE: ".
018500         05  PL-WH-NAME              PIC X(20).
018600         05  FILLER                  PIC X(09) VALUE "ORDERS: ".
018700         05  PL-WH-ORDERS            PIC ZZZZ9.
018800         05  FILLER                  PIC X(10) VALUE " DEVICES: ".
018900         05  PL-WH-DEVICES           PIC ZZZZ9.
019000         05  FILLER                  PIC X(11) VALUE " QUANTITY: ".
019100         05  PL-WH-QUANTITY          PIC ZZZZZZ9.
019200
019300     01  W-RECENT-LINE.
019400         05  FILLER                  PIC X(26)
019500                 VALUE "  ORDERS IN LAST 30 DAYS: ".
019600         05  PL-RECENT-COUNT         PIC ZZZZ9.
019700
019800     01  W-SECTION-BANNER.
019900         05  FILLER                  PIC X(04) VALUE "--- ".
020000         05  PL-SECTION-NAME         PIC X(20).
020100
020200     01  W-PRODUCT-DETAIL-LINE.
020300         05  FILLER                  PIC X(02) VALUE SPACES.
020400         05  PL-PRODUCT-NAME         PIC X(20).
020500         05  PL-PRODUCT-AMOUNT       PIC ----,---,ZZ9.
020600
020700     01  W-TYPE-DETAIL-LINE.
020800         05  FILLER                  PIC X(02) VALUE SPACES.
020900         05  PL-TYPE-NAME            PIC X(10).
021000         05  PL-TYPE-ORDERS          PIC ZZZZ9.
021100
021200*****************************************************************
021300 PROCEDURE DIVISION.
021400
021500 MAIN-CONTROL.
021600
021700     OPEN INPUT WAREHOUSE-PARM-IN.
021800     OPEN OUTPUT PRINTER-FILE.
021900     OPEN INPUT ORDER-MASTER.
022000     OPEN INPUT DEVICE-MASTER.
022100
022200     ACCEPT W-TODAY-DATE-8 FROM DATE.
022300     ACCEPT W-NOW-TIME FROM TIME.
022400     PERFORM BACK-UP-30-DAYS.
022500
022600     MOVE 0 TO PAGE-NUMBER.
022700     PERFORM PRINT-HEADINGS.
022800
022900     PERFORM READ-PARM-RECORD.
023000     PERFORM DETERMINE-SCOPE.
023100
023200     IF SCOPE-IS-ALL
023300         PERFORM PROCESS-ONE-WAREHOUSE
023400             THRU PROCESS-ONE-WAREHOUSE-EXIT
023500             VARYING WS-WH-IX FROM 1 BY 1 UNTIL WS-WH-IX > 9
023600     ELSE
023700         IF SCOPE-FOUND
023800             MOVE W-SCOPE-SINGLE-IX TO WS-WH-IX
023900             PERFORM PROCESS-ONE-WAREHOUSE
024000                 THRU PROCESS-ONE-WAREHOUSE-EXIT
024100         ELSE
024200             DISPLAY
024300               "WAREHOUSE-STATISTICS - UNKNOWN WAREHOUSE SCOPE "
024400               WP-WAREHOUSE-SELECTOR.
024500
024600     PERFORM FINALIZE-PAGE.
024700
024800     CLOSE WAREHOUSE-PARM-IN.
024900     CLOSE PRINTER-FILE.
025000     CLOSE ORDER-MASTER.
025100     CLOSE DEVICE-MASTER.
025200
025300     STOP RUN.
025400*-----------------------------------------------------------
025500 READ-PARM-RECORD.
025600
025700     MOVE SPACES TO WAREHOUSE-PARM-RECORD.
025800     READ WAREHOUSE-PARM-IN
025900         AT END
026000             MOVE "ALL" TO WP-WAREHOUSE-SELECTOR.
026100 READ-PARM-RECORD-EXIT.
026200     EXIT.
026300*-----------------------------------------------------------
026400 DETERMINE-SCOPE.
026500
026600     MOVE WP-WAREHOUSE-SELECTOR TO W-SCOPE-SELECTOR-UPPER.
026700     INSPECT W-SCOPE-SELECTOR-UPPER CONVERTING LOWER-ALPHA
026800                                             TO UPPER-ALPHA.
026900
027000     MOVE "N" TO W-SCOPE-IS-ALL.
027100     MOVE "N" TO W-SCOPE-FOUND.
027200
027300     IF W-SCOPE-SELECTOR-UPPER = "ALL"
027400         MOVE "Y" TO W-SCOPE-IS-ALL
027500     ELSE
027600         PERFORM FIND-SCOPE-WAREHOUSE
027700             THRU FIND-SCOPE-WAREHOUSE-EXIT
027800             VARYING WS-WH-IX FROM 1 BY 1 UNTIL WS-WH-IX > 9.
027900 DETERMINE-SCOPE-EXIT.
028000     EXIT.
028100*-----------------------------------------------------------
028200 FIND-SCOPE-WAREHOUSE.
028300
028400     MOVE WS-WAREHOUSE-NAMES (WS-WH-IX) TO
028500                                     W-SCOPE-WAREHOUSE-UPPER.
028600     INSPECT W-SCOPE-WAREHOUSE-UPPER CONVERTING LOWER-ALPHA
028700                                              TO UPPER-ALPHA.
028800     IF W-SCOPE-WAREHOUSE-UPPER = W-SCOPE-SELECTOR-UPPER
028900         MOVE "Y" TO W-SCOPE-FOUND
029000         MOVE WS-WH-IX TO W-SCOPE-SINGLE-IX.
029100 FIND-SCOPE-WAREHOUSE-EXIT.
029200     EXIT.
029300*-----------------------------------------------------------
029400 PROCESS-ONE-WAREHOUSE.
029500
029600     MOVE WS-WAREHOUSE-NAMES (WS-WH-IX) TO
029700                                     W-SCOPE-WAREHOUSE-UPPER.
029800     INSPECT W-SCOPE-WAREHOUSE-UPPER CONVERTING LOWER-ALPHA
029900                                              TO UPPER-ALPHA.
030000
030100     PERFORM RESET-WAREHOUSE-ACCUMULATORS
030200         THRU RESET-WAREHOUSE-ACCUMULATORS-EXIT.
030300
030400     PERFORM RESTART-ORDER-SCAN THRU RESTART-ORDER-SCAN-EXIT.
030500     PERFORM SCAN-ORDERS-FOR-WAREHOUSE
030600         THRU SCAN-ORDERS-FOR-WAREHOUSE-EXIT
030700         UNTIL END-OF-ORDER-MASTER.
030800
030900     PERFORM RESTART-DEVICE-SCAN THRU RESTART-DEVICE-SCAN-EXIT.
031000     PERFORM SCAN-DEVICES-FOR-WAREHOUSE
031100         THRU SCAN-DEVICES-FOR-WAREHOUSE-EXIT
031200         UNTIL END-OF-DEVICE-MASTER.
031300
031400     PERFORM PRINT-WAREHOUSE-SECTION
031500         THRU PRINT-WAREHOUSE-SECTION-EXIT.
031600 PROCESS-ONE-WAREHOUSE-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------
031900 RESET-WAREHOUSE-ACCUMULATORS.
032000
032100     MOVE 0 TO WS-TOTAL-ORDERS.
032200     MOVE 0 TO WS-TOTAL-DEVICES.
032300     MOVE 0 TO WS-TOTAL-QUANTITY.
032400     MOVE 0 TO WS-RECENT-ORDER-COUNT.
032500     MOVE 0 TO WS-PRODUCT-COUNT.
032600     MOVE 0 TO WS-TYPE-COUNT.
032700 RESET-WAREHOUSE-ACCUMULATORS-EXIT.
032800     EXIT.
032900*-----------------------------------------------------------
033000 RESTART-ORDER-SCAN.
033100
033200     MOVE "N" TO W-END-OF-ORDER-MASTER.
033300     MOVE LOW-VALUES TO ORDER-ID.
033400     START ORDER-MASTER KEY NOT < ORDER-ID
033500         INVALID KEY
033600             SET END-OF-ORDER-MASTER TO TRUE.
033700     IF NOT END-OF-ORDER-MASTER
033800         READ ORDER-MASTER NEXT RECORD
033900             AT END
034000                 SET END-OF-ORDER-MASTER TO TRUE.
034100 RESTART-ORDER-SCAN-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------
034400 RESTART-DEVICE-SCAN.
034500
034600     MOVE "N" TO W-END-OF-DEVICE-MASTER.
034700     MOVE LOW-VALUES TO DEVICE-NUMBER.
034800     START DEVICE-MASTER KEY NOT < DEVICE-NUMBER
034900         INVALID KEY
035000             SET END-OF-DEVICE-MASTER TO TRUE.
035100     IF NOT END-OF-DEVICE-MASTER
035200         READ DEVICE-MASTER NEXT RECORD
035300             AT END
035400                 SET END-OF-DEVICE-MASTER TO TRUE.
035500 RESTART-DEVICE-SCAN-EXIT.
035600     EXIT.
035700*-----------------------------------------------------------
035800 SCAN-ORDERS-FOR-WAREHOUSE.
035900
036000     MOVE ORD-WAREHOUSE TO WS-ORDER-WH-UPPER.
036100     INSPECT WS-ORDER-WH-UPPER CONVERTING LOWER-ALPHA
036200                                        TO UPPER-ALPHA.
036300
036400     IF WS-ORDER-WH-UPPER = W-SCOPE-WAREHOUSE-UPPER
036500         ADD 1 TO WS-TOTAL-ORDERS
036600         ADD ORD-QUANTITY TO WS-TOTAL-QUANTITY
036700         PERFORM ACCUMULATE-PRODUCT-QUANTITY
036800             THRU ACCUMULATE-PRODUCT-QUANTITY-EXIT
036900         PERFORM ACCUMULATE-ORDER-TYPE
037000             THRU ACCUMULATE-ORDER-TYPE-EXIT
037100         PERFORM CHECK-RECENT-ORDER
037200             THRU CHECK-RECENT-ORDER-EXIT.
037300
037400     READ ORDER-MASTER NEXT RECORD
037500         AT END
037600             SET END-OF-ORDER-MASTER TO TRUE.
037700 SCAN-ORDERS-FOR-WAREHOUSE-EXIT.
037800     EXIT.
037900*-----------------------------------------------------------
038000 SCAN-DEVICES-FOR-WAREHOUSE.
038100
038200     MOVE DEV-WAREHOUSE TO WS-DEVICE-WH-UPPER.
038300     INSPECT WS-DEVICE-WH-UPPER CONVERTING LOWER-ALPHA
038400                                         TO UPPER-ALPHA.
038500
038600     IF WS-DEVICE-WH-UPPER = W-SCOPE-WAREHOUSE-UPPER
038700         ADD 1 TO WS-TOTAL-DEVICES.
038800
038900     READ DEVICE-MASTER NEXT RECORD
039000         AT END
039100             SET END-OF-DEVICE-MASTER TO TRUE.
039200 SCAN-DEVICES-FOR-WAREHOUSE-EXIT.
039300     EXIT.
039400*-----------------------------------------------------------
039500*    RECENT-ORDER TEST - CREATED-AT STRICTLY AFTER THE 30-DAY
039600*    CUT-OFF DATE BACK-UP-30-DAYS LEFT IN W-CUTOFF-DATE-8.
039700*-----------------------------------------------------------
039800 CHECK-RECENT-ORDER.
039900
040000     MOVE ORD-CREATED-CCYY TO WS-ORDER-CCYY.
040100     MOVE ORD-CREATED-MM   TO WS-ORDER-MM.
040200     MOVE ORD-CREATED-DD   TO WS-ORDER-DD.
040300
040400     IF WS-ORDER-DATE-8 > W-CUTOFF-DATE-8
040500         ADD 1 TO WS-RECENT-ORDER-COUNT.
040600 CHECK-RECENT-ORDER-EXIT.
040700     EXIT.
040800*-----------------------------------------------------------
040900*    PRODUCT DISTRIBUTION - QUANTITY PER PRODUCT, ALL ORDER
041000*    TYPES TOGETHER (NO INWARD/OUTWARD SPLIT IN THIS REPORT).
041100*-----------------------------------------------------------
041200 ACCUMULATE-PRODUCT-QUANTITY.
041300
041400     PERFORM FIND-PRODUCT-SLOT THRU FIND-PRODUCT-SLOT-EXIT.
041500
041600     IF WS-PROD-FOUND-IX = 0
041700         IF WS-PRODUCT-COUNT < 20
041800             ADD 1 TO WS-PRODUCT-COUNT
041900             MOVE WS-PRODUCT-COUNT TO WS-PROD-FOUND-IX
042000             MOVE ORD-PRODUCT TO
042100                     WS-STOCK-PRODUCT (WS-PROD-FOUND-IX)
042200             MOVE 0 TO WS-STOCK-QUANTITY (WS-PROD-FOUND-IX)
042300         ELSE
042400             GO TO ACCUMULATE-PRODUCT-QUANTITY-EXIT.
042500
042600     ADD ORD-QUANTITY TO WS-STOCK-QUANTITY (WS-PROD-FOUND-IX).
042700 ACCUMULATE-PRODUCT-QUANTITY-EXIT.
042800     EXIT.
042900*-----------------------------------------------------------
043000 FIND-PRODUCT-SLOT.
043100
043200     MOVE 0 TO WS-PROD-FOUND-IX.
043300     IF WS-PRODUCT-COUNT = 0
043400         GO TO FIND-PRODUCT-SLOT-EXIT.
043500     PERFORM CHECK-ONE-PRODUCT-SLOT
043600         THRU CHECK-ONE-PRODUCT-SLOT-EXIT
043700         VARYING WS-SCAN-IX FROM 1 BY 1
043800         UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT
043900            OR WS-PROD-FOUND-IX NOT = 0.
044000 FIND-PRODUCT-SLOT-EXIT.
044100     EXIT.
044200*-----------------------------------------------------------
044300 CHECK-ONE-PRODUCT-SLOT.
044400
044500     IF WS-STOCK-PRODUCT (WS-SCAN-IX) = ORD-PRODUCT
044600         MOVE WS-SCAN-IX TO WS-PROD-FOUND-IX.
044700 CHECK-ONE-PRODUCT-SLOT-EXIT.
044800     EXIT.
044900*-----------------------------------------------------------
045000 ACCUMULATE-ORDER-TYPE.
045100
045200     PERFORM FIND-ORDER-TYPE-SLOT
045300         THRU FIND-ORDER-TYPE-SLOT-EXIT.
045400
045500     IF WS-TYPE-FOUND-IX = 0
045600         IF WS-TYPE-COUNT < 10
045700             ADD 1 TO WS-TYPE-COUNT
045800             MOVE WS-TYPE-COUNT TO WS-TYPE-FOUND-IX
045900             MOVE ORD-ORDER-TYPE TO
046000                     WS-TYPE-NAME (WS-TYPE-FOUND-IX)
046100             MOVE 0 TO WS-TYPE-ORDERS (WS-TYPE-FOUND-IX)
046200         ELSE
046300             GO TO ACCUMULATE-ORDER-TYPE-EXIT.
046400
046500     ADD 1 TO WS-TYPE-ORDERS (WS-TYPE-FOUND-IX).
046600 ACCUMULATE-ORDER-TYPE-EXIT.
046700     EXIT.
046800*-----------------------------------------------------------
046900 FIND-ORDER-TYPE-SLOT.
047000
047100     MOVE 0 TO WS-TYPE-FOUND-IX.
047200     IF WS-TYPE-COUNT = 0
047300         GO TO FIND-ORDER-TYPE-SLOT-EXIT.
047400     PERFORM CHECK-ONE-TYPE-SLOT THRU CHECK-ONE-TYPE-SLOT-EXIT
047500         VARYING WS-SCAN-IX FROM 1 BY 1
047600         UNTIL WS-SCAN-IX > WS-TYPE-COUNT
047700            OR WS-TYPE-FOUND-IX NOT = 0.
047800 FIND-ORDER-TYPE-SLOT-EXIT.
047900     EXIT.
048000*-----------------------------------------------------------
048100 CHECK-ONE-TYPE-SLOT.
048200
048300     IF WS-TYPE-NAME (WS-SCAN-IX) = ORD-ORDER-TYPE
048400         MOVE WS-SCAN-IX TO WS-TYPE-FOUND-IX.
048500 CHECK-ONE-TYPE-SLOT-EXIT.
048600     EXIT.
048700*-----------------------------------------------------------
048800*    PRINTED REPORT - HEADER, RECENT-ACTIVITY LINE, THEN THE
048900*    ORDER-TYPE AND PRODUCT DISTRIBUTION SECTIONS.
049000*-----------------------------------------------------------
049100 PRINT-WAREHOUSE-SECTION.
049200
049300     MOVE SPACES            TO W-HEADER-LINE.
049400     MOVE WS-WAREHOUSE-NAMES (WS-WH-IX) TO PL-WH-NAME.
049500     MOVE WS-TOTAL-ORDERS   TO PL-WH-ORDERS.
049600     MOVE WS-TOTAL-DEVICES  TO PL-WH-DEVICES.
049700     MOVE WS-TOTAL-QUANTITY TO PL-WH-QUANTITY.
049800     PERFORM PRINT-ONE-LINE THRU PRINT-ONE-LINE-EXIT.
049900
050000     MOVE WS-RECENT-ORDER-COUNT TO PL-RECENT-COUNT.
050100     MOVE W-RECENT-LINE TO PRINTER-RECORD.
050200     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
050300
050400     IF WS-TYPE-COUNT > 0
050500         MOVE "ORDER TYPES" TO PL-SECTION-NAME
050600         MOVE W-SECTION-BANNER TO PRINTER-RECORD
050700         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
050800         PERFORM PRINT-ORDER-TYPES
050900             THRU PRINT-ORDER-TYPES-EXIT
051000             VARYING WS-SCAN-IX FROM 1 BY 1
051100             UNTIL WS-SCAN-IX > WS-TYPE-COUNT.
051200
051300     IF WS-PRODUCT-COUNT > 0
051400         MOVE "PRODUCT SUMMARY" TO PL-SECTION-NAME
051500         MOVE W-SECTION-BANNER TO PRINTER-RECORD
051600         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
051700         PERFORM PRINT-PRODUCT-SUMMARY
051800             THRU PRINT-PRODUCT-SUMMARY-EXIT
051900             VARYING WS-SCAN-IX FROM 1 BY 1
052000             UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT.
052100 PRINT-WAREHOUSE-SECTION-EXIT.
052200     EXIT.
052300*-----------------------------------------------------------
052400 PRINT-PRODUCT-SUMMARY.
052500
052600     MOVE SPACES TO W-PRODUCT-DETAIL-LINE.
052700     MOVE WS-STOCK-PRODUCT (WS-SCAN-IX) TO PL-PRODUCT-NAME.
052800     MOVE WS-STOCK-QUANTITY (WS-SCAN-IX) TO PL-PRODUCT-AMOUNT.
052900     MOVE W-PRODUCT-DETAIL-LINE TO PRINTER-RECORD.
053000     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
053100 PRINT-PRODUCT-SUMMARY-EXIT.
053200     EXIT.
053300*-----------------------------------------------------------
053400 PRINT-ORDER-TYPES.
053500
053600     MOVE SPACES TO W-TYPE-DETAIL-LINE.
053700     MOVE WS-TYPE-NAME (WS-SCAN-IX) TO PL-TYPE-NAME.
053800     MOVE WS-TYPE-ORDERS (WS-SCAN-IX) TO PL-TYPE-ORDERS.
053900     MOVE W-TYPE-DETAIL-LINE TO PRINTER-RECORD.
054000     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
054100 PRINT-ORDER-TYPES-EXIT.
054200     EXIT.
054300*-----------------------------------------------------------
054400 PRINT-ONE-LINE.
054500
054600     MOVE W-HEADER-LINE TO PRINTER-RECORD.
054700     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
054800 PRINT-ONE-LINE-EXIT.
054900     EXIT.
055000*-----------------------------------------------------------
055100 PRINT-ONE-RAW-LINE.
055200
055300     IF PAGE-FULL
055400         PERFORM FINALIZE-PAGE
055500         PERFORM PRINT-HEADINGS.
055600
055700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
055800     ADD 1 TO W-PRINTED-LINES.
055900 PRINT-ONE-RAW-LINE-EXIT.
056000     EXIT.
056100*-----------------------------------------------------------
056200     COPY "PLPRINT.CBL".
056300     COPY "PLDATE.CBL".
