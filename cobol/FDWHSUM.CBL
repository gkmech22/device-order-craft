000100*****************************************************************
000200* FDWHSUM.CBL
000300* WAREHOUSE-SUMMARY-OUT record - one per warehouse in scope.
000400* The per-product and per-order-type groups are carried as
000500* OCCURS tables built by the control breaks in
000600* warehouse-summary's PROCEDURE DIVISION; WS-PRODUCT-COUNT and
000700* WS-TYPE-COUNT say how many of each table's slots are in use.
000800* Twenty product slots and ten order-type slots comfortably
000900* cover the catalogue this warehouse operation has ever
001000* carried; BREAK-BY-PRODUCT-STOCK stops adding new products
001100* past slot twenty rather than subscript out of bounds.
001200*-----------------------------------------------------------
001300* 2007-01-15  WCN  REQ 4855   ORIGINAL LAYOUT.
001400* 2009-06-30  RPD  REQ 4977   WIDENED WS-STOCK-AVAILABLE TO A
001500*                             SIGNED FIELD - OUTWARD-ONLY
001600*                             PRODUCTS WERE TRUNCATING NEGATIVE.
001700*****************************************************************
001800     FD  WAREHOUSE-SUMMARY-OUT
001900         LABEL RECORDS ARE STANDARD.
002000
002100     01  WAREHOUSE-SUMMARY-RECORD.
002200         05  WS-WAREHOUSE-NAME           PIC X(20).
002300         05  WS-TOTAL-ORDERS             PIC 9(05).
002400         05  WS-TOTAL-DEVICES            PIC 9(05).
002500         05  WS-TOTAL-QUANTITY           PIC 9(07).
002600         05  WS-UPDATED-AT               PIC X(19).
002700
002800*        ------- PRODUCT-LEVEL STOCK / SUMMARY TABLE ---------
002900         05  WS-PRODUCT-COUNT            PIC 9(03).
003000         05  WS-PRODUCT-STOCK OCCURS 20 TIMES
003100                               INDEXED BY WS-PROD-IX.
003200             10  WS-STOCK-PRODUCT        PIC X(20).
003300             10  WS-STOCK-INWARD         PIC 9(07).
003400             10  WS-STOCK-OUTWARD        PIC 9(07).
003500             10  WS-STOCK-AVAILABLE      PIC S9(07).
003600             10  WS-STOCK-QUANTITY       PIC 9(07).
003700
003800*        ------- ORDER-TYPE COUNT TABLE ----------------------
003900         05  WS-TYPE-COUNT               PIC 9(03).
004000         05  WS-ORDER-TYPE-STATS OCCURS 10 TIMES
004100                               INDEXED BY WS-TYPE-IX.
004200             10  WS-TYPE-NAME            PIC X(10).
004300             10  WS-TYPE-ORDERS          PIC 9(05).
004400
004500         05  FILLER                      PIC X(10).
