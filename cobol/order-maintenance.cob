000100*****************************************************************
000200* PROGRAM-ID.   ORDER-MAINTENANCE
000300* AUTHOR.       K. T. MEHTA
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 09/06/1989
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* ORDER-MAINTENANCE APPLIES UPDATE/DELETE TRANSACTIONS FROM
001000* ORDER-MAINT-IN AGAINST ORDER-MASTER.  AN UPDATE THAT CHANGES
001100* QUANTITY THROWS AWAY THE ORDER'S EXISTING DEVICE-MASTER ROWS
001200* AND BUILDS A FRESH SET UNDER THE SAME PREFIX RULE ORDER-
001300* INTAKE USES; IF QUANTITY DID NOT CHANGE THE DEVICE ROWS ARE
001400* LEFT ALONE EVEN WHEN OTHER FIELDS ON THE TRANSACTION CHANGED.
001500* A DELETE TRANSACTION REMOVES THE ORDER AND EVERY DEVICE ROW
001600* THAT POINTS BACK TO IT.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 1989-09-06  KTM  REQ 4730   ORIGINAL PROGRAM.
002100* 1994-02-11  KTM  REQ 4761   DELETE NOW CASCADES THROUGH THE
002200*                             DEV-ORDER-ID ALTERNATE KEY INSTEAD
002300*                             OF REQUIRING A SEPARATE DEVICE-
002400*                             PURGE RUN AFTERWARD.
002500* 1998-12-15  KTM  Y2K        ALL DATE FIELDS ON THE MAINTENANCE
002600*                             TRANSACTION AND CREATED-AT CARRY A
002700*                             FULL FOUR DIGIT CCYY - NOTHING
002800*                             TWO-DIGIT TO FIX HERE.
002900* 2009-06-30  RPD  REQ 4977   QUANTITY-CHANGE REGENERATION NOW
003000*                             RE-DERIVES THE DEVICE PREFIX FROM
003100*                             THE STORED ORDER FIELDS INSTEAD OF
003200*                             TRUSTING THE OLD DEVICE ROWS - A
003300*                             PRIOR PRODUCT TYPO WAS OTHERWISE
003400*                             BEING CARRIED FORWARD FOREVER.
003500* 2011-04-06  KTM  REQ 5103   REBUILD-DEVICE-PREFIX AND
003600*                             GENERATE-ONE-DEVICE NOW COMPACT THE
003700*                             PRODUCT/MODEL ABBREVIATIONS BEFORE
003800*                             ASSEMBLING THE PREFIX - SAME FIX AS
003900*                             ORDER-INTAKE, SAME ROOT CAUSE.
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. order-maintenance.
004300 AUTHOR. K. T. MEHTA.
004400 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
004500 DATE-WRITTEN. 09/06/1989.
004600 DATE-COMPILED.
004700 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     COPY "SLMAINT.CBL".
005800     COPY "SLORDER.CBL".
005900     COPY "SLDEVICE.CBL".
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "FDMAINT.CBL".
006500     COPY "FDORDER.CBL".
006600     COPY "FDDEVICE.CBL".
006700
006800 WORKING-STORAGE SECTION.
006900
007000     01  W-END-OF-ORDER-MAINT-IN     PIC X VALUE "N".
007100         88  END-OF-ORDER-MAINT-IN   VALUE "Y".
007200
007300     01  W-FOUND-ORDER-RECORD        PIC X VALUE "N".
007400         88  FOUND-ORDER-RECORD      VALUE "Y".
007500
007600     01  W-END-OF-DEVICE-GROUP       PIC X VALUE "N".
007700         88  END-OF-DEVICE-GROUP     VALUE "Y".
007800
007900     01  W-FILE-STATUS-GROUP.
008000         05  WS-FS-ORDER-MAINT-IN    PIC XX.
008100         05  WS-FS-ORDER-MASTER      PIC XX.
008200         05  WS-FS-DEVICE-MASTER     PIC XX.
008300
008400     01  W-SAVED-ORDER-ID            PIC X(10).
008500
008600     01  W-ORDER-TYPE-WORK.
008700         05  WS-ORDER-TYPE-UPPER     PIC X(10).
008800
008900     01  FILLER REDEFINES W-ORDER-TYPE-WORK.
009000         05  WS-TYPE-FIRST-3         PIC X(03).
009100         05  FILLER                  PIC X(07).
009200
009300     01  W-DEVICE-PREFIX-WORK.
009400         05  WS-TYPE-PREFIX          PIC X(04).
009500         05  WS-PRODUCT-ABBR         PIC X(03).
009600         05  WS-MODEL-ABBR           PIC X(02).
009700         05  WS-PREFIX-DASH          PIC X(01) VALUE "-".
009800
009900     01  FILLER REDEFINES W-DEVICE-PREFIX-WORK.
010000         05  WS-DEVICE-PREFIX-ALL    PIC X(10).
010100
010200     01  W-PRODUCT-UPPER-WORK.
010300         05  WS-PRODUCT-UPPER        PIC X(20).
010400
010500     01  W-MODEL-UPPER-WORK.
010600         05  WS-MODEL-UPPER          PIC X(20).
010700
010800     01  W-DEVICE-NUMBER-WORK.
010900         05  WS-DEVICE-SEQUENCE      PIC 9(04) COMP.
011000
011100     01  W-DEVICE-NUMBER-BUILD.
011200         05  WB-PREFIX               PIC X(10).
011300         05  WB-SEQUENCE             PIC 9(04).
011400
011500     01  FILLER REDEFINES W-DEVICE-NUMBER-BUILD.
011600         05  WB-DEVICE-NUMBER-ALL    PIC X(14).
011700
011800     01  W-PREFIX-LEN-WORK.
011900         05  WS-PRODUCT-ABBR-LEN     PIC 9(02) COMP.
012000         05  WS-MODEL-ABBR-LEN       PIC 9(02) COMP.
012100         05  WS-PREFIX-LEN           PIC 9(02) COMP.
012200         05  FILLER                  PIC X(02).
012300
012400*****************************************************************
012500 PROCEDURE DIVISION.
012600
012700 MAIN-CONTROL.
012800
012900     OPEN INPUT ORDER-MAINT-IN.
013000     OPEN I-O   ORDER-MASTER.
013100     OPEN I-O   DEVICE-MASTER.
013200
013300     PERFORM READ-MAINT-TRANSACTION.
013400     PERFORM PROCESS-ONE-TRANSACTION
013500         THRU PROCESS-ONE-TRANSACTION-EXIT
013600         UNTIL END-OF-ORDER-MAINT-IN.
013700
013800     CLOSE ORDER-MAINT-IN.
013900     CLOSE ORDER-MASTER.
014000     CLOSE DEVICE-MASTER.
014100
014200     STOP RUN.
014300*-----------------------------------------------------------
014400 READ-MAINT-TRANSACTION.
014500
014600     READ ORDER-MAINT-IN
014700         AT END
014800             SET END-OF-ORDER-MAINT-IN TO TRUE.
014900 READ-MAINT-TRANSACTION-EXIT.
015000     EXIT.
015100*-----------------------------------------------------------
015200 PROCESS-ONE-TRANSACTION.
015300
015400     MOVE MT-ORDER-ID TO ORDER-ID.
015500     MOVE "Y" TO W-FOUND-ORDER-RECORD.
015600     READ ORDER-MASTER
015700         INVALID KEY
015800             MOVE "N" TO W-FOUND-ORDER-RECORD.
015900
016000     IF NOT FOUND-ORDER-RECORD
016100         DISPLAY "ORDER-MAINTENANCE - ORDER NOT ON FILE "
016200                 MT-ORDER-ID
016300     ELSE
016400         IF MT-IS-UPDATE
016500             PERFORM CHANGE-MODULE
016600         ELSE
016700             IF MT-IS-DELETE
016800                 PERFORM DELETE-MODULE.
016900
017000     PERFORM READ-MAINT-TRANSACTION.
017100 PROCESS-ONE-TRANSACTION-EXIT.
017200     EXIT.
017300*-----------------------------------------------------------
017400*    QUANTITY UNCHANGED - REWRITE THE NON-QUANTITY FIELDS AND
017500*    LEAVE DEVICE-MASTER ALONE.  QUANTITY CHANGED - REWRITE
017600*    THE ORDER, THEN DROP AND REBUILD ITS DEVICE ROWS.
017700*-----------------------------------------------------------
017800 CHANGE-MODULE.
017900
018000     IF MT-NEW-QUANTITY NOT EQUAL ORD-QUANTITY
018100         PERFORM PURGE-DEVICES-FOR-ORDER
018200             THRU PURGE-DEVICES-FOR-ORDER-EXIT
018300         MOVE MT-NEW-QUANTITY TO ORD-QUANTITY
018400         PERFORM REBUILD-DEVICE-PREFIX
018500         PERFORM GENERATE-ONE-DEVICE
018600             THRU GENERATE-ONE-DEVICE-EXIT
018700             VARYING WS-DEVICE-SEQUENCE FROM 1 BY 1
018800                 UNTIL WS-DEVICE-SEQUENCE > ORD-QUANTITY
018900         MOVE ORD-QUANTITY TO ORD-DEVICE-COUNT.
019000
019100     MOVE MT-NEW-SD-CARD-SIZE TO ORD-SD-CARD-SIZE.
019200     MOVE MT-NEW-PROFILE-ID   TO ORD-PROFILE-ID.
019300     MOVE MT-NEW-LOCATION     TO ORD-LOCATION.
019400
019500     REWRITE ORDER-RECORD
019600         INVALID KEY
019700             DISPLAY "ORDER-MAINTENANCE - REWRITE ERROR ON "
019800                     ORDER-ID.
019900 CHANGE-MODULE-EXIT.
020000     EXIT.
020100*-----------------------------------------------------------
020200 REBUILD-DEVICE-PREFIX.
020300
020400     MOVE ORD-ORDER-TYPE TO WS-ORDER-TYPE-UPPER.
020500     INSPECT WS-ORDER-TYPE-UPPER CONVERTING LOWER-ALPHA
020600                                         TO UPPER-ALPHA.
020700
020800     MOVE "ORD-" TO WS-TYPE-PREFIX.
020900     IF WS-ORDER-TYPE-UPPER = "NEW"
021000         MOVE "NEW-" TO WS-TYPE-PREFIX
021100     ELSE
021200         IF WS-ORDER-TYPE-UPPER = "REFURBISH"
021300             MOVE "REF-" TO WS-TYPE-PREFIX
021400         ELSE
021500             IF WS-ORDER-TYPE-UPPER = "REPLACE"
021600                 MOVE "RPL-" TO WS-TYPE-PREFIX.
021700
021800     MOVE SPACES TO WS-PRODUCT-UPPER.
021900     MOVE ORD-PRODUCT TO WS-PRODUCT-UPPER.
022000     INSPECT WS-PRODUCT-UPPER CONVERTING LOWER-ALPHA
022100                                      TO UPPER-ALPHA.
022200     MOVE WS-PRODUCT-UPPER (1:3) TO WS-PRODUCT-ABBR.
022300     MOVE 3 TO WS-PRODUCT-ABBR-LEN.
022400     PERFORM TRIM-PRODUCT-ABBR-LEN THRU TRIM-PRODUCT-ABBR-LEN-EXIT.
022500
022600     MOVE SPACES TO WS-MODEL-UPPER.
022700     MOVE ORD-MODEL TO WS-MODEL-UPPER.
022800     INSPECT WS-MODEL-UPPER CONVERTING LOWER-ALPHA
022900                                    TO UPPER-ALPHA.
023000     MOVE WS-MODEL-UPPER (1:2) TO WS-MODEL-ABBR.
023100     MOVE 2 TO WS-MODEL-ABBR-LEN.
023200     PERFORM TRIM-MODEL-ABBR-LEN THRU TRIM-MODEL-ABBR-LEN-EXIT.
023300
023400     COMPUTE WS-PREFIX-LEN = 4 + WS-PRODUCT-ABBR-LEN
023500                             + WS-MODEL-ABBR-LEN + 1.
023600     MOVE SPACES TO WS-DEVICE-PREFIX-ALL.
023700     MOVE WS-TYPE-PREFIX TO WS-DEVICE-PREFIX-ALL (1:4).
023800     IF WS-PRODUCT-ABBR-LEN > 0
023900         MOVE WS-PRODUCT-ABBR (1:WS-PRODUCT-ABBR-LEN)
024000             TO WS-DEVICE-PREFIX-ALL (5:WS-PRODUCT-ABBR-LEN).
024100     IF WS-MODEL-ABBR-LEN > 0
024200         MOVE WS-MODEL-ABBR (1:WS-MODEL-ABBR-LEN)
024300             TO WS-DEVICE-PREFIX-ALL
024400                 (5 + WS-PRODUCT-ABBR-LEN:WS-MODEL-ABBR-LEN).
024500     MOVE "-" TO WS-DEVICE-PREFIX-ALL (WS-PREFIX-LEN:1).
024600 REBUILD-DEVICE-PREFIX-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------
024900*    REQ 5103 - A PRODUCT OR MODEL SHORTER THAN THE 3/2-CHAR
025000*    ABBREVIATION WIDTH WAS LEAVING A BLANK IN THE MIDDLE OF
025100*    THE PREFIX (E.G. "NEW-TV TB-").  THESE TWO PARAGRAPHS
025200*    WALK THE ABBREVIATION BACKWARDS OVER TRAILING SPACES SO
025300*    THE PREFIX CLOSES UP AROUND THE SHORT NAME INSTEAD.
025400*-----------------------------------------------------------
025500 TRIM-PRODUCT-ABBR-LEN.
025600     IF WS-PRODUCT-ABBR-LEN = 0
025700         GO TO TRIM-PRODUCT-ABBR-LEN-EXIT.
025800     IF WS-PRODUCT-ABBR (WS-PRODUCT-ABBR-LEN:1) NOT = SPACE
025900         GO TO TRIM-PRODUCT-ABBR-LEN-EXIT.
026000     SUBTRACT 1 FROM WS-PRODUCT-ABBR-LEN.
026100     GO TO TRIM-PRODUCT-ABBR-LEN.
026200 TRIM-PRODUCT-ABBR-LEN-EXIT.
026300     EXIT.
026400*-----------------------------------------------------------
026500 TRIM-MODEL-ABBR-LEN.
026600     IF WS-MODEL-ABBR-LEN = 0
026700         GO TO TRIM-MODEL-ABBR-LEN-EXIT.
026800     IF WS-MODEL-ABBR (WS-MODEL-ABBR-LEN:1) NOT = SPACE
026900         GO TO TRIM-MODEL-ABBR-LEN-EXIT.
027000     SUBTRACT 1 FROM WS-MODEL-ABBR-LEN.
027100     GO TO TRIM-MODEL-ABBR-LEN.
027200 TRIM-MODEL-ABBR-LEN-EXIT.
027300     EXIT.
027400*-----------------------------------------------------------
027500 GENERATE-ONE-DEVICE.
027600
027700     MOVE WS-DEVICE-SEQUENCE   TO WB-SEQUENCE.
027800     MOVE SPACES               TO WB-DEVICE-NUMBER-ALL.
027900     MOVE WS-DEVICE-PREFIX-ALL (1:WS-PREFIX-LEN)
028000         TO WB-DEVICE-NUMBER-ALL (1:WS-PREFIX-LEN).
028100     MOVE WB-SEQUENCE
028200         TO WB-DEVICE-NUMBER-ALL (WS-PREFIX-LEN + 1:4).
028300     MOVE WB-DEVICE-NUMBER-ALL TO DEVICE-NUMBER.
028400
028500     MOVE ORDER-ID             TO DEV-ORDER-ID.
028600     MOVE ORD-ORDER-TYPE       TO DEV-ORDER-TYPE.
028700     MOVE ORD-SALES-ORDER      TO DEV-SALES-ORDER.
028800     MOVE ORD-DEAL-ID          TO DEV-DEAL-ID.
028900     MOVE ORD-NUCLEUS-ID       TO DEV-NUCLEUS-ID.
029000     MOVE ORD-SCHOOL-NAME      TO DEV-SCHOOL-NAME.
029100     MOVE ORD-PRODUCT          TO DEV-PRODUCT.
029200     MOVE ORD-MODEL            TO DEV-MODEL.
029300     MOVE ORD-QUANTITY         TO DEV-QUANTITY.
029400     MOVE ORD-SD-CARD-SIZE     TO DEV-SD-CARD-SIZE.
029500     MOVE ORD-PROFILE-ID       TO DEV-PROFILE-ID.
029600     MOVE ORD-LOCATION         TO DEV-LOCATION.
029700     MOVE ORD-WAREHOUSE        TO DEV-WAREHOUSE.
029800     MOVE ORD-CREATED-AT       TO DEV-CREATED-AT.
029900
030000     WRITE DEVICE-RECORD
030100         INVALID KEY
030200             DISPLAY "ORDER-MAINTENANCE - DEVICE WRITE ERROR "
030300                     "ON " DEVICE-NUMBER.
030400 GENERATE-ONE-DEVICE-EXIT.
030500     EXIT.
030600*-----------------------------------------------------------
030700*    CASCADE PURGE - START ON THE DEV-ORDER-ID ALTERNATE KEY
030800*    AND DELETE EVERY DEVICE ROW FOR THIS ORDER, ONE AT A TIME.
030900*-----------------------------------------------------------
031000 PURGE-DEVICES-FOR-ORDER.
031100
031200     MOVE "N" TO W-END-OF-DEVICE-GROUP.
031300     MOVE ORDER-ID TO DEV-ORDER-ID.
031400
031500     START DEVICE-MASTER KEY NOT < DEV-ORDER-ID
031600         INVALID KEY
031700             SET END-OF-DEVICE-GROUP TO TRUE.
031800
031900     IF NOT END-OF-DEVICE-GROUP
032000         READ DEVICE-MASTER NEXT RECORD
032100             AT END
032200                 SET END-OF-DEVICE-GROUP TO TRUE.
032300
032400     PERFORM DELETE-ONE-DEVICE-OF-ORDER
032500         THRU DELETE-ONE-DEVICE-OF-ORDER-EXIT
032600         UNTIL END-OF-DEVICE-GROUP
032700             OR DEV-ORDER-ID NOT EQUAL ORDER-ID.
032800 PURGE-DEVICES-FOR-ORDER-EXIT.
032900     EXIT.
033000*-----------------------------------------------------------
033100 DELETE-ONE-DEVICE-OF-ORDER.
033200
033300     DELETE DEVICE-MASTER RECORD
033400         INVALID KEY
033500             DISPLAY "ORDER-MAINTENANCE - DEVICE DELETE ERROR "
033600                     "ON " DEVICE-NUMBER.
033700
033800     READ DEVICE-MASTER NEXT RECORD
033900         AT END
034000             SET END-OF-DEVICE-GROUP TO TRUE.
034100 DELETE-ONE-DEVICE-OF-ORDER-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------
034400 DELETE-MODULE.
034500
034600     MOVE ORDER-ID TO W-SAVED-ORDER-ID.
034700     PERFORM PURGE-DEVICES-FOR-ORDER
034800         THRU PURGE-DEVICES-FOR-ORDER-EXIT.
034900
035000     MOVE W-SAVED-ORDER-ID TO ORDER-ID.
035100     DELETE ORDER-MASTER RECORD
035200         INVALID KEY
035300             DISPLAY "ORDER-MAINTENANCE - ORDER DELETE ERROR "
035400                     "ON " ORDER-ID.
035500 DELETE-MODULE-EXIT.
035600     EXIT.
