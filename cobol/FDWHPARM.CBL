000100*****************************************************************
000200* FDWHPARM.CBL
000300* WAREHOUSE-PARM-IN record - a single scope selector for the
000400* run: "ALL" or one of the nine known warehouse names.
000500*-----------------------------------------------------------
000600* 2007-01-15  WCN  REQ 4855   ORIGINAL LAYOUT.
000700*****************************************************************
000800     FD  WAREHOUSE-PARM-IN
000900         LABEL RECORDS ARE OMITTED.
001000
001100     01  WAREHOUSE-PARM-RECORD.
001200         05  WP-WAREHOUSE-SELECTOR       PIC X(20).
