000100*****************************************************************
000200* PROGRAM-ID.   WAREHOUSE-SUMMARY
000300* AUTHOR.       W. C. NAIDU
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 11/02/1993
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* WAREHOUSE-SUMMARY BUILDS ONE WAREHOUSE-SUMMARY-OUT RECORD,
001000* AND PRINTS ONE REPORT SECTION, FOR EVERY WAREHOUSE IN THE
001100* SCOPE READ FROM WAREHOUSE-PARM-IN - EITHER ALL NINE KNOWN
001200* LOCATIONS OR ONE NAMED LOCATION.  FOR EACH WAREHOUSE IT
001300* RE-SCANS ORDER-MASTER AND DEVICE-MASTER FROM THE TOP,
001400* PICKING OUT ONLY THE RECORDS THAT BELONG TO THAT LOCATION -
001500* THE OLD VOUCHER-SELECTION STEP THIS WAS BUILT FROM ALSO
001600* MADE ITS PASS ONE SCOPE AT A TIME RATHER THAN TRYING TO
001700* CARRY NINE SETS OF RUNNING TOTALS THROUGH A SINGLE PASS.
001800*-----------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------
002100* 1993-11-02  WCN  REQ 4620   ORIGINAL PROGRAM - RUN BY HAND
002200*                             AT MONTH END, NOT PART OF ANY
002300*                             NIGHTLY CHAIN.
002400* 1998-12-09  WCN  Y2K        WAREHOUSE-SUMMARY-OUT CARRIES A
002500*                             FULL FOUR DIGIT CCYY ON UPDATED-
002600*                             AT - NOTHING TWO-DIGIT TO FIX.
002700* 2007-01-15  WCN  REQ 4855   WIRED INTO DEVICE-ORDER-SYSTEM'S
002800*                             NIGHTLY CHAIN AS THE LAST STEP -
002900*                             IT HAD BEEN A SEPARATE MANUAL
003000*                             JOB STEP UNTIL NOW.
003100* 2009-06-30  RPD  REQ 4977   AVAILABLE-STOCK MADE SIGNED -
003200*                             OUTWARD-ONLY PRODUCTS AT A
003300*                             LOCATION WERE PRINTING AS A
003400*                             HUGE POSITIVE NUMBER INSTEAD OF
003500*                             NEGATIVE.
003600*****************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. warehouse-summary.
003900 AUTHOR. W. C. NAIDU.
004000 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
004100 DATE-WRITTEN. 11/02/1993.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     COPY "SLWHPARM.CBL".
005400     COPY "SLWHSUM.CBL".
005500     COPY "SLORDER.CBL".
005600     COPY "SLDEVICE.CBL".
005700
005800     SELECT PRINTER-FILE ASSIGN TO "warehouse-summary.prn"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "FDWHPARM.CBL".
006500     COPY "FDWHSUM.CBL".
006600     COPY "FDORDER.CBL".
006700     COPY "FDDEVICE.CBL".
006800
006900     FD  PRINTER-FILE
007000         LABEL RECORDS ARE OMITTED.
007100     01  PRINTER-RECORD                  PIC X(80).
007200
007300 WORKING-STORAGE SECTION.
007400
007500     COPY "wsdate.cbl".
007600
007700     01  W-END-OF-ORDER-MASTER       PIC X VALUE "N".
007800         88  END-OF-ORDER-MASTER     VALUE "Y".
007900
008000     01  W-END-OF-DEVICE-MASTER      PIC X VALUE "N".
008100         88  END-OF-DEVICE-MASTER    VALUE "Y".
008200
008300     01  W-FILE-STATUS-GROUP.
008400         05  WS-FS-WAREHOUSE-PARM-IN PIC XX.
008500         05  WS-FS-WAREHOUSE-SUMMARY-OUT PIC XX.
008600         05  WS-FS-ORDER-MASTER      PIC XX.
008700         05  WS-FS-DEVICE-MASTER     PIC XX.
008800    05  FILLER                  PIC X(02).
008900
009000*        ------- THE NINE KNOWN WAREHOUSE LOCATIONS -----------
009100     01  W-WAREHOUSE-TABLE-LITERAL.
009200         05  FILLER                  PIC X(20) VALUE "Trichy".
009300         05  FILLER                  PIC X(20) VALUE "Bangalore".
009400         05  FILLER                  PIC X(20) VALUE "Hyderabad".
009500         05  FILLER                  PIC X(20) VALUE "Kolkata".
009600         05  FILLER                  PIC X(20) VALUE "Bhiwandi".
009700         05  FILLER                  PIC X(20) VALUE "Ghaziabad".
009800         05  FILLER                  PIC X(20) VALUE "Zirakpur".
009900         05  FILLER                  PIC X(20) VALUE "Indore".
010000         05  FILLER                  PIC X(20) VALUE "Jaipur".
010100
010200     01  FILLER REDEFINES W-WAREHOUSE-TABLE-LITERAL.
010300         05  WS-WAREHOUSE-NAMES OCCURS 9 TIMES  PIC X(20).
010400
010500     01  W-SCOPE-WORK.
010600         05  W-SCOPE-IS-ALL          PIC X VALUE "N".
010700             88  SCOPE-IS-ALL        VALUE "Y".
010800         05  W-SCOPE-FOUND           PIC X VALUE "N".
010900             88  SCOPE-FOUND         VALUE "Y".
011000         05  W-SCOPE-SELECTOR-UPPER  PIC X(20).
011100         05  W-SCOPE-SINGLE-IX       PIC 9(02) COMP VALUE 0.
011200         05  W-SCOPE-WAREHOUSE-UPPER PIC X(20).
011300    05  FILLER                  PIC X(08).
011400
011500     01  W-WH-LOOP-WORK.
011600         05  WS-WH-IX                PIC 9(02) COMP.
011700    05  FILLER                  PIC X(02).
011800
011900     01  W-ORDER-WAREHOUSE-WORK.
012000         05  WS-ORDER-WH-UPPER       PIC X(20).
012100    05  FILLER                  PIC X(04).
012200
012300     01  W-DEVICE-WAREHOUSE-WORK.
012400         05  WS-DEVICE-WH-UPPER      PIC X(20).
012500    05  FILLER                  PIC X(04).
012600
012700     01  W-ORDER-TYPE-WORK.
012800         05  WS-ORDER-TYPE-UPPER     PIC X(10).
012900    05  FILLER                  PIC X(10).
013000
013100     01  W-TABLE-SCAN-WORK.
013200         05  WS-PROD-FOUND-IX        PIC 9(03) COMP.
013300         05  WS-TYPE-FOUND-IX        PIC 9(03) COMP.
013400         05  WS-SCAN-IX              PIC 9(03) COMP.
013500    05  FILLER                  PIC X(01).
013600
013700*        ------- REPORT WORKING-STORAGE ------------------------
013800     01  TITLE.
013900         05  FILLER                  PIC X(25) VALUE SPACES.
014000         05  FILLER                  PIC X(24)
014100                 VALUE "WAREHOUSE SUMMARY REPORT".
014200         05  FILLER                  PIC X(22) VALUE SPACES.
014300         05  FILLER                  PIC X(05) VALUE "PAGE:".
014400         05  PAGE-NUMBER             PIC 9(04) VALUE 0.
014500
014600     01  HEADING-1.
014700         05  FILLER                  PIC X(80)
014800                 VALUE "WAREHOUSE / SECTION DETAIL".
014900
015000     01  HEADING-2.
015100         05  FILLER                  PIC X(80) VALUE ALL "=".
015200
015300     01  W-PRINTED-LINES             PIC 99.
015400         88  PAGE-FULL               VALUE 30 THROUGH 99.
015500
015600     01  W-HEADER-LINE.
015700         05  FILLER                  PIC X(11) VALUE "WAREHOUSE: ".
015800         05  PL-WH-NAME              PIC X(20).
015900         05  FILLER                  PIC X(09) VALUE "ORDERS: ".
016000         05  PL-WH-ORDERS            PIC ZZZZ9.
016100         05  FILLER                  PIC X(10) VALUE " DEVICES: ".
016200         05  PL-WH-DEVICES           PIC ZZZZ9.
016300         05  FILLER                  PIC X(11) VALUE " QUANTITY: ".
016400         05  PL-WH-QUANTITY          PIC ZZZZZZ9.
016500
016600     01  W-SECTION-BANNER.
016700         05  FILLER                  PIC X(04) VALUE "--- ".
016800         05  PL-SECTION-NAME         PIC X(20).
016900
017000     01  W-PRODUCT-DETAIL-LINE.
017100         05  FILLER                  PIC X(02) VALUE SPACES.
017200         05  PL-PRODUCT-NAME         PIC X(20).
017300         05  PL-PRODUCT-AMOUNT       PIC ----,---,ZZ9.
017400
017500     01  W-TYPE-DETAIL-LINE.
017600         05  FILLER                  PIC X(02) VALUE SPACES.
017700         05  PL-TYPE-NAME            PIC X(10).
017800         05  PL-TYPE-ORDERS          PIC ZZZZ9.
017900
018000*****************************************************************
018100 PROCEDURE DIVISION.
018200
018300 MAIN-CONTROL.
018400
018500     OPEN INPUT WAREHOUSE-PARM-IN.
018600     OPEN OUTPUT WAREHOUSE-SUMMARY-OUT.
018700     OPEN OUTPUT PRINTER-FILE.
018800     OPEN INPUT ORDER-MASTER.
018900     OPEN INPUT DEVICE-MASTER.
019000
019100     ACCEPT W-TODAY-DATE-8 FROM DATE.
019200     ACCEPT W-NOW-TIME FROM TIME.
019300     PERFORM STAMP-CREATED-AT.
019400
019500     MOVE 0 TO PAGE-NUMBER.
019600     PERFORM PRINT-HEADINGS.
019700
019800     PERFORM READ-PARM-RECORD.
019900     PERFORM DETERMINE-SCOPE.
020000
020100     IF SCOPE-IS-ALL
020200         PERFORM PROCESS-ONE-WAREHOUSE
020300             THRU PROCESS-ONE-WAREHOUSE-EXIT
020400             VARYING WS-WH-IX FROM 1 BY 1 UNTIL WS-WH-IX > 9
020500     ELSE
020600         IF SCOPE-FOUND
020700             MOVE W-SCOPE-SINGLE-IX TO WS-WH-IX
020800             PERFORM PROCESS-ONE-WAREHOUSE
020900                 THRU PROCESS-ONE-WAREHOUSE-EXIT
021000         ELSE
021100             DISPLAY "WAREHOUSE-SUMMARY - UNKNOWN WAREHOUSE SCOPE "
021200                     WP-WAREHOUSE-SELECTOR.
021300
021400     PERFORM FINALIZE-PAGE.
021500
021600     CLOSE WAREHOUSE-PARM-IN.
021700     CLOSE WAREHOUSE-SUMMARY-OUT.
021800     CLOSE PRINTER-FILE.
021900     CLOSE ORDER-MASTER.
022000     CLOSE DEVICE-MASTER.
022100
022200     STOP RUN.
022300*-----------------------------------------------------------
022400 READ-PARM-RECORD.
022500
022600     MOVE SPACES TO WAREHOUSE-PARM-RECORD.
022700     READ WAREHOUSE-PARM-IN
022800         AT END
022900             MOVE "ALL" TO WP-WAREHOUSE-SELECTOR.
023000 READ-PARM-RECORD-EXIT.
023100     EXIT.
023200*-----------------------------------------------------------
023300 DETERMINE-SCOPE.
023400
023500     MOVE WP-WAREHOUSE-SELECTOR TO W-SCOPE-SELECTOR-UPPER.
023600     INSPECT W-SCOPE-SELECTOR-UPPER CONVERTING LOWER-ALPHA
023700                                             TO UPPER-ALPHA.
023800
023900     MOVE "N" TO W-SCOPE-IS-ALL.
024000     MOVE "N" TO W-SCOPE-FOUND.
024100
024200     IF W-SCOPE-SELECTOR-UPPER = "ALL"
024300         MOVE "Y" TO W-SCOPE-IS-ALL
024400     ELSE
024500         PERFORM FIND-SCOPE-WAREHOUSE
024600             THRU FIND-SCOPE-WAREHOUSE-EXIT
024700             VARYING WS-WH-IX FROM 1 BY 1 UNTIL WS-WH-IX > 9.
024800 DETERMINE-SCOPE-EXIT.
024900     EXIT.
025000*-----------------------------------------------------------
025100 FIND-SCOPE-WAREHOUSE.
025200
025300     MOVE WS-WAREHOUSE-NAMES (WS-WH-IX) TO
025400                                     W-SCOPE-WAREHOUSE-UPPER.
025500     INSPECT W-SCOPE-WAREHOUSE-UPPER CONVERTING LOWER-ALPHA
025600                                              TO UPPER-ALPHA.
025700     IF W-SCOPE-WAREHOUSE-UPPER = W-SCOPE-SELECTOR-UPPER
025800         MOVE "Y" TO W-SCOPE-FOUND
025900         MOVE WS-WH-IX TO W-SCOPE-SINGLE-IX.
026000 FIND-SCOPE-WAREHOUSE-EXIT.
026100     EXIT.
026200*-----------------------------------------------------------
026300*    ONE FULL WAREHOUSE - RESET, RE-SCAN BOTH MASTER FILES,
026400*    WRITE THE SUMMARY RECORD AND PRINT THE REPORT SECTION.
026500*-----------------------------------------------------------
026600 PROCESS-ONE-WAREHOUSE.
026700
026800     MOVE WS-WAREHOUSE-NAMES (WS-WH-IX) TO
026900                                     WS-WAREHOUSE-NAME.
027000     MOVE WS-WAREHOUSE-NAMES (WS-WH-IX) TO
027100                                     W-SCOPE-WAREHOUSE-UPPER.
027200     INSPECT W-SCOPE-WAREHOUSE-UPPER CONVERTING LOWER-ALPHA
027300                                              TO UPPER-ALPHA.
027400
027500     PERFORM RESET-WAREHOUSE-ACCUMULATORS
027600         THRU RESET-WAREHOUSE-ACCUMULATORS-EXIT.
027700
027800     PERFORM RESTART-ORDER-SCAN THRU RESTART-ORDER-SCAN-EXIT.
027900     PERFORM SCAN-ORDERS-FOR-WAREHOUSE
028000         THRU SCAN-ORDERS-FOR-WAREHOUSE-EXIT
028100         UNTIL END-OF-ORDER-MASTER.
028200
028300     PERFORM RESTART-DEVICE-SCAN THRU RESTART-DEVICE-SCAN-EXIT.
028400     PERFORM SCAN-DEVICES-FOR-WAREHOUSE
028500         THRU SCAN-DEVICES-FOR-WAREHOUSE-EXIT
028600         UNTIL END-OF-DEVICE-MASTER.
028700
028800     PERFORM COMPUTE-AVAILABLE-STOCK
028900         THRU COMPUTE-AVAILABLE-STOCK-EXIT.
029000
029100     MOVE PL-STAMP-ALL TO WS-UPDATED-AT.
029200     WRITE WAREHOUSE-SUMMARY-RECORD.
029300
029400     PERFORM PRINT-WAREHOUSE-SECTION
029500         THRU PRINT-WAREHOUSE-SECTION-EXIT.
029600 PROCESS-ONE-WAREHOUSE-EXIT.
029700     EXIT.
029800*-----------------------------------------------------------
029900 RESET-WAREHOUSE-ACCUMULATORS.
030000
030100     MOVE 0 TO WS-TOTAL-ORDERS.
030200     MOVE 0 TO WS-TOTAL-DEVICES.
030300     MOVE 0 TO WS-TOTAL-QUANTITY.
030400     MOVE 0 TO WS-PRODUCT-COUNT.
030500     MOVE 0 TO WS-TYPE-COUNT.
030600 RESET-WAREHOUSE-ACCUMULATORS-EXIT.
030700     EXIT.
030800*-----------------------------------------------------------
030900 RESTART-ORDER-SCAN.
031000
031100     MOVE "N" TO W-END-OF-ORDER-MASTER.
031200     MOVE LOW-VALUES TO ORDER-ID.
031300     START ORDER-MASTER KEY NOT < ORDER-ID
031400         INVALID KEY
031500             SET END-OF-ORDER-MASTER TO TRUE.
031600     IF NOT END-OF-ORDER-MASTER
031700         READ ORDER-MASTER NEXT RECORD
031800             AT END
031900                 SET END-OF-ORDER-MASTER TO TRUE.
032000 RESTART-ORDER-SCAN-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------
032300 RESTART-DEVICE-SCAN.
032400
032500     MOVE "N" TO W-END-OF-DEVICE-MASTER.
032600     MOVE LOW-VALUES TO DEVICE-NUMBER.
032700     START DEVICE-MASTER KEY NOT < DEVICE-NUMBER
032800         INVALID KEY
032900             SET END-OF-DEVICE-MASTER TO TRUE.
033000     IF NOT END-OF-DEVICE-MASTER
033100         READ DEVICE-MASTER NEXT RECORD
033200             AT END
033300                 SET END-OF-DEVICE-MASTER TO TRUE.
033400 RESTART-DEVICE-SCAN-EXIT.
033500     EXIT.
033600*-----------------------------------------------------------
033700 SCAN-ORDERS-FOR-WAREHOUSE.
033800
033900     MOVE ORD-WAREHOUSE TO WS-ORDER-WH-UPPER.
034000     INSPECT WS-ORDER-WH-UPPER CONVERTING LOWER-ALPHA
034100                                        TO UPPER-ALPHA.
034200
034300     IF WS-ORDER-WH-UPPER = W-SCOPE-WAREHOUSE-UPPER
034400         ADD 1 TO WS-TOTAL-ORDERS
034500         ADD ORD-QUANTITY TO WS-TOTAL-QUANTITY
034600         MOVE ORD-ORDER-TYPE TO WS-ORDER-TYPE-UPPER
034700         INSPECT WS-ORDER-TYPE-UPPER CONVERTING LOWER-ALPHA
034800                                              TO UPPER-ALPHA
034900         PERFORM ACCUMULATE-PRODUCT-STOCK
035000             THRU ACCUMULATE-PRODUCT-STOCK-EXIT
035100         PERFORM ACCUMULATE-ORDER-TYPE
035200             THRU ACCUMULATE-ORDER-TYPE-EXIT.
035300
035400     READ ORDER-MASTER NEXT RECORD
035500         AT END
035600             SET END-OF-ORDER-MASTER TO TRUE.
035700 SCAN-ORDERS-FOR-WAREHOUSE-EXIT.
035800     EXIT.
035900*-----------------------------------------------------------
036000 SCAN-DEVICES-FOR-WAREHOUSE.
036100
036200     MOVE DEV-WAREHOUSE TO WS-DEVICE-WH-UPPER.
036300     INSPECT WS-DEVICE-WH-UPPER CONVERTING LOWER-ALPHA
036400                                         TO UPPER-ALPHA.
036500
036600     IF WS-DEVICE-WH-UPPER = W-SCOPE-WAREHOUSE-UPPER
036700         ADD 1 TO WS-TOTAL-DEVICES.
036800
036900     READ DEVICE-MASTER NEXT RECORD
037000         AT END
037100             SET END-OF-DEVICE-MASTER TO TRUE.
037200 SCAN-DEVICES-FOR-WAREHOUSE-EXIT.
037300     EXIT.
037400*-----------------------------------------------------------
037500*    PER-PRODUCT STOCK TABLE - PRODUCT-QUANTITY ALWAYS ADDS;
037600*    INWARD/OUTWARD ONLY ADD ON AN EXACT (CASE-INSENSITIVE)
037700*    MATCH OF ORDER-TYPE.
037800*-----------------------------------------------------------
037900 ACCUMULATE-PRODUCT-STOCK.
038000
038100     PERFORM FIND-PRODUCT-SLOT THRU FIND-PRODUCT-SLOT-EXIT.
038200
038300     IF WS-PROD-FOUND-IX = 0
038400         IF WS-PRODUCT-COUNT < 20
038500             ADD 1 TO WS-PRODUCT-COUNT
038600             MOVE WS-PRODUCT-COUNT TO WS-PROD-FOUND-IX
038700             MOVE ORD-PRODUCT TO
038800                     WS-STOCK-PRODUCT (WS-PROD-FOUND-IX)
038900             MOVE 0 TO WS-STOCK-INWARD (WS-PROD-FOUND-IX)
039000             MOVE 0 TO WS-STOCK-OUTWARD (WS-PROD-FOUND-IX)
039100             MOVE 0 TO WS-STOCK-QUANTITY (WS-PROD-FOUND-IX)
039200         ELSE
039300             GO TO ACCUMULATE-PRODUCT-STOCK-EXIT.
039400
039500     ADD ORD-QUANTITY TO WS-STOCK-QUANTITY (WS-PROD-FOUND-IX).
039600
039700     IF WS-ORDER-TYPE-UPPER = "INWARD"
039800         ADD ORD-QUANTITY TO WS-STOCK-INWARD (WS-PROD-FOUND-IX)
039900     ELSE
040000         IF WS-ORDER-TYPE-UPPER = "OUTWARD"
040100             ADD ORD-QUANTITY TO
040200                     WS-STOCK-OUTWARD (WS-PROD-FOUND-IX).
040300 ACCUMULATE-PRODUCT-STOCK-EXIT.
040400     EXIT.
040500*-----------------------------------------------------------
040600 FIND-PRODUCT-SLOT.
040700
040800     MOVE 0 TO WS-PROD-FOUND-IX.
040900     IF WS-PRODUCT-COUNT = 0
041000         GO TO FIND-PRODUCT-SLOT-EXIT.
041100     PERFORM CHECK-ONE-PRODUCT-SLOT
041200         THRU CHECK-ONE-PRODUCT-SLOT-EXIT
041300         VARYING WS-SCAN-IX FROM 1 BY 1
041400         UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT
041500            OR WS-PROD-FOUND-IX NOT = 0.
041600 FIND-PRODUCT-SLOT-EXIT.
041700     EXIT.
041800*-----------------------------------------------------------
041900 CHECK-ONE-PRODUCT-SLOT.
042000
042100     IF WS-STOCK-PRODUCT (WS-SCAN-IX) = ORD-PRODUCT
042200         MOVE WS-SCAN-IX TO WS-PROD-FOUND-IX.
042300 CHECK-ONE-PRODUCT-SLOT-EXIT.
042400     EXIT.
042500*-----------------------------------------------------------
042600*    PER-ORDER-TYPE COUNT TABLE - DISTINCT ORDER-TYPE AS THE
042700*    OPERATOR ENTERED IT, NOT FOLDED TO UPPER CASE.
042800*-----------------------------------------------------------
042900 ACCUMULATE-ORDER-TYPE.
043000
043100     PERFORM FIND-ORDER-TYPE-SLOT
043200         THRU FIND-ORDER-TYPE-SLOT-EXIT.
043300
043400     IF WS-TYPE-FOUND-IX = 0
043500         IF WS-TYPE-COUNT < 10
043600             ADD 1 TO WS-TYPE-COUNT
043700             MOVE WS-TYPE-COUNT TO WS-TYPE-FOUND-IX
043800             MOVE ORD-ORDER-TYPE TO
043900                     WS-TYPE-NAME (WS-TYPE-FOUND-IX)
044000             MOVE 0 TO WS-TYPE-ORDERS (WS-TYPE-FOUND-IX)
044100         ELSE
044200             GO TO ACCUMULATE-ORDER-TYPE-EXIT.
044300
044400     ADD 1 TO WS-TYPE-ORDERS (WS-TYPE-FOUND-IX).
044500 ACCUMULATE-ORDER-TYPE-EXIT.
044600     EXIT.
044700*-----------------------------------------------------------
044800 FIND-ORDER-TYPE-SLOT.
044900
045000     MOVE 0 TO WS-TYPE-FOUND-IX.
045100     IF WS-TYPE-COUNT = 0
045200         GO TO FIND-ORDER-TYPE-SLOT-EXIT.
045300     PERFORM CHECK-ONE-TYPE-SLOT THRU CHECK-ONE-TYPE-SLOT-EXIT
045400         VARYING WS-SCAN-IX FROM 1 BY 1
045500         UNTIL WS-SCAN-IX > WS-TYPE-COUNT
045600            OR WS-TYPE-FOUND-IX NOT = 0.
045700 FIND-ORDER-TYPE-SLOT-EXIT.
045800     EXIT.
045900*-----------------------------------------------------------
046000 CHECK-ONE-TYPE-SLOT.
046100
046200     IF WS-TYPE-NAME (WS-SCAN-IX) = ORD-ORDER-TYPE
046300         MOVE WS-SCAN-IX TO WS-TYPE-FOUND-IX.
046400 CHECK-ONE-TYPE-SLOT-EXIT.
046500     EXIT.
046600*-----------------------------------------------------------
046700 COMPUTE-AVAILABLE-STOCK.
046800
046900     IF WS-PRODUCT-COUNT > 0
047000         PERFORM COMPUTE-ONE-AVAILABLE
047100             THRU COMPUTE-ONE-AVAILABLE-EXIT
047200             VARYING WS-SCAN-IX FROM 1 BY 1
047300             UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT.
047400 COMPUTE-AVAILABLE-STOCK-EXIT.
047500     EXIT.
047600*-----------------------------------------------------------
047700 COMPUTE-ONE-AVAILABLE.
047800
047900     COMPUTE WS-STOCK-AVAILABLE (WS-SCAN-IX) =
048000             WS-STOCK-INWARD (WS-SCAN-IX) -
048100             WS-STOCK-OUTWARD (WS-SCAN-IX).
048200 COMPUTE-ONE-AVAILABLE-EXIT.
048300     EXIT.
048400*-----------------------------------------------------------
048500*    PRINTED REPORT - HEADER LINE, THEN THE FIVE CONTROL-
048600*    BREAK SECTIONS LISTED IN THE WAREHOUSE-SUMMARY REPORT.
048700*-----------------------------------------------------------
048800 PRINT-WAREHOUSE-SECTION.
048900
049000     MOVE SPACES          TO W-HEADER-LINE.
049100     MOVE WS-WAREHOUSE-NAME TO PL-WH-NAME.
049200     MOVE WS-TOTAL-ORDERS TO PL-WH-ORDERS.
049300     MOVE WS-TOTAL-DEVICES TO PL-WH-DEVICES.
049400     MOVE WS-TOTAL-QUANTITY TO PL-WH-QUANTITY.
049500     PERFORM PRINT-ONE-LINE THRU PRINT-ONE-LINE-EXIT.
049600
049700     IF WS-PRODUCT-COUNT > 0
049800         MOVE "INWARD STOCK" TO PL-SECTION-NAME
049900         MOVE W-SECTION-BANNER TO PRINTER-RECORD
050000         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
050100         PERFORM PRINT-INWARD-STOCK
050200             THRU PRINT-INWARD-STOCK-EXIT
050300             VARYING WS-SCAN-IX FROM 1 BY 1
050400             UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT
050500
050600         MOVE "OUTWARD STOCK" TO PL-SECTION-NAME
050700         MOVE W-SECTION-BANNER TO PRINTER-RECORD
050800         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
050900         PERFORM PRINT-OUTWARD-STOCK
051000             THRU PRINT-OUTWARD-STOCK-EXIT
051100             VARYING WS-SCAN-IX FROM 1 BY 1
051200             UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT
051300
051400         MOVE "AVAILABLE STOCK" TO PL-SECTION-NAME
051500         MOVE W-SECTION-BANNER TO PRINTER-RECORD
051600         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
051700         PERFORM PRINT-AVAILABLE-STOCK
051800             THRU PRINT-AVAILABLE-STOCK-EXIT
051900             VARYING WS-SCAN-IX FROM 1 BY 1
052000             UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT
052100
052200         MOVE "PRODUCT SUMMARY" TO PL-SECTION-NAME
052300         MOVE W-SECTION-BANNER TO PRINTER-RECORD
052400         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
052500         PERFORM PRINT-PRODUCT-SUMMARY
052600             THRU PRINT-PRODUCT-SUMMARY-EXIT
052700             VARYING WS-SCAN-IX FROM 1 BY 1
052800             UNTIL WS-SCAN-IX > WS-PRODUCT-COUNT.
052900
053000     IF WS-TYPE-COUNT > 0
053100         MOVE "ORDER TYPES" TO PL-SECTION-NAME
053200         MOVE W-SECTION-BANNER TO PRINTER-RECORD
053300         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT
053400         PERFORM PRINT-ORDER-TYPES
053500             THRU PRINT-ORDER-TYPES-EXIT
053600             VARYING WS-SCAN-IX FROM 1 BY 1
053700             UNTIL WS-SCAN-IX > WS-TYPE-COUNT.
053800 PRINT-WAREHOUSE-SECTION-EXIT.
053900     EXIT.
054000*-----------------------------------------------------------
054100 PRINT-INWARD-STOCK.
054200
054300     IF WS-STOCK-INWARD (WS-SCAN-IX) > 0
054400         MOVE SPACES TO W-PRODUCT-DETAIL-LINE
054500         MOVE WS-STOCK-PRODUCT (WS-SCAN-IX) TO PL-PRODUCT-NAME
054600         MOVE WS-STOCK-INWARD (WS-SCAN-IX) TO PL-PRODUCT-AMOUNT
054700         MOVE W-PRODUCT-DETAIL-LINE TO PRINTER-RECORD
054800         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
054900 PRINT-INWARD-STOCK-EXIT.
055000     EXIT.
055100*-----------------------------------------------------------
055200 PRINT-OUTWARD-STOCK.
055300
055400     IF WS-STOCK-OUTWARD (WS-SCAN-IX) > 0
055500         MOVE SPACES TO W-PRODUCT-DETAIL-LINE
055600         MOVE WS-STOCK-PRODUCT (WS-SCAN-IX) TO PL-PRODUCT-NAME
055700         MOVE WS-STOCK-OUTWARD (WS-SCAN-IX) TO PL-PRODUCT-AMOUNT
055800         MOVE W-PRODUCT-DETAIL-LINE TO PRINTER-RECORD
055900         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
056000 PRINT-OUTWARD-STOCK-EXIT.
056100     EXIT.
056200*-----------------------------------------------------------
056300 PRINT-AVAILABLE-STOCK.
056400
056500     IF WS-STOCK-INWARD (WS-SCAN-IX) > 0
056600                 OR WS-STOCK-OUTWARD (WS-SCAN-IX) > 0
056700         MOVE SPACES TO W-PRODUCT-DETAIL-LINE
056800         MOVE WS-STOCK-PRODUCT (WS-SCAN-IX) TO PL-PRODUCT-NAME
056900         MOVE WS-STOCK-AVAILABLE (WS-SCAN-IX)
057000                                  TO PL-PRODUCT-AMOUNT
057100         MOVE W-PRODUCT-DETAIL-LINE TO PRINTER-RECORD
057200         PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
057300 PRINT-AVAILABLE-STOCK-EXIT.
057400     EXIT.
057500*-----------------------------------------------------------
057600 PRINT-PRODUCT-SUMMARY.
057700
057800     MOVE SPACES TO W-PRODUCT-DETAIL-LINE.
057900     MOVE WS-STOCK-PRODUCT (WS-SCAN-IX) TO PL-PRODUCT-NAME.
058000     MOVE WS-STOCK-QUANTITY (WS-SCAN-IX) TO PL-PRODUCT-AMOUNT.
058100     MOVE W-PRODUCT-DETAIL-LINE TO PRINTER-RECORD.
058200     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
058300 PRINT-PRODUCT-SUMMARY-EXIT.
058400     EXIT.
058500*-----------------------------------------------------------
058600 PRINT-ORDER-TYPES.
058700
058800     MOVE SPACES TO W-TYPE-DETAIL-LINE.
058900     MOVE WS-TYPE-NAME (WS-SCAN-IX) TO PL-TYPE-NAME.
059000     MOVE WS-TYPE-ORDERS (WS-SCAN-IX) TO PL-TYPE-ORDERS.
059100     MOVE W-TYPE-DETAIL-LINE TO PRINTER-RECORD.
059200     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
059300 PRINT-ORDER-TYPES-EXIT.
059400     EXIT.
059500*-----------------------------------------------------------
059600 PRINT-ONE-LINE.
059700
059800     MOVE W-HEADER-LINE TO PRINTER-RECORD.
059900     PERFORM PRINT-ONE-RAW-LINE THRU PRINT-ONE-RAW-LINE-EXIT.
060000 PRINT-ONE-LINE-EXIT.
060100     EXIT.
060200*-----------------------------------------------------------
060300 PRINT-ONE-RAW-LINE.
060400
060500     IF PAGE-FULL
060600         PERFORM FINALIZE-PAGE
060700         PERFORM PRINT-HEADINGS.
060800
060900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
061000     ADD 1 TO W-PRINTED-LINES.
061100 PRINT-ONE-RAW-LINE-EXIT.
061200     EXIT.
061300*-----------------------------------------------------------
061400     COPY "PLPRINT.CBL".
061500     COPY "PLDATE.CBL".
