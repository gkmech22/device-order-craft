000100*****************************************************************
000200* PROGRAM-ID.   ORDER-INTAKE
000300* AUTHOR.       R. P. DASARI
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 03/02/1988
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* ORDER-INTAKE READS ONE TRANSACTION PER ORDER FROM ORDER-
001000* TRANS-IN, ASSIGNS THE ORDER ITS ORD- NUMBER AND BUILDS THE
001100* DEVICE NUMBERS FOR EVERY UNIT ON THE ORDER, THEN WRITES THE
001200* ORDER RECORD TO ORDER-MASTER AND ONE DEVICE RECORD PER UNIT
001300* TO DEVICE-MASTER.  THIS IS STEP 1 OF THE NIGHTLY DEVICE-
001400* ORDER RUN - IT HAS TO FINISH CLEAN BEFORE DEVICE-EXTRACT AND
001500* WAREHOUSE-SUMMARY ARE ALLOWED TO START.
001600*-----------------------------------------------------------
001700* CHANGE LOG
001800*-----------------------------------------------------------
001900* 1988-03-02  RPD  REQ 4410   ORIGINAL PROGRAM.
002000* 1988-06-19  RPD  REQ 4441   ADDED THE MODEL-ABBREVIATION HALF
002100*                             OF THE DEVICE PREFIX - PRODUCT
002200*                             ABBREVIATION ALONE WAS COLLIDING
002300*                             TOO OFTEN ACROSS MODELS.
002400* 1989-07-09  RPD  REQ 4455   SCHOOL-NAME AND NUCLEUS-ID ADDED
002500*                             TO THE TRANSACTION LAYOUT.
002600* 1991-09-18  KTM  REQ 4517   FILE STATUS CHECKING ADDED ON ALL
002700*                             THREE FILES AFTER THE SEPTEMBER
002800*                             RUN ABENDED WITH DEVICE-MASTER
002900*                             FULL AND NOBODY NOTICED FOR TWO
003000*                             DAYS.
003100* 1998-12-28  RPD  Y2K        CREATED-AT CARRIES A FULL FOUR
003200*                             DIGIT CCYY - NO TWO DIGIT YEAR
003300*                             FIELDS EXIST IN THIS PROGRAM.
003400* 2003-05-27  KTM  REQ 4611   DEVICE-MASTER ALTERNATE KEY BY
003500*                             ORDER-ID PUT IN PLACE SO ORDER-
003600*                             MAINTENANCE CAN PULL A WHOLE
003700*                             ORDER'S DEVICES BACK OUT AGAIN.
003800* 2007-02-14  WCN  REQ 4902   WS-LAST-ORDER-NUMBER WIDENED TO
003900*                             COMP - THE ORDER COUNT FOR A BIG
004000*                             SCHOOL-YEAR ROLLOUT RUN WAS
004100*                             PUSHING PAST WHAT A DISPLAY
004200*                             COUNTER COULD HOLD COMFORTABLY.
004300*****************************************************************
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. order-intake.
004600 AUTHOR. R. P. DASARI.
004700 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
004800 DATE-WRITTEN. 03/02/1988.
004900 DATE-COMPILED.
005000 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     COPY "SLORDTRN.CBL".
006100     COPY "SLORDER.CBL".
006200     COPY "SLDEVICE.CBL".
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700     COPY "FDORDTRN.CBL".
006800     COPY "FDORDER.CBL".
006900     COPY "FDDEVICE.CBL".
007000
007100 WORKING-STORAGE SECTION.
007200
007300     COPY "wsdate.cbl".
007400
007500     01  W-END-OF-ORDER-TRANS-IN     PIC X VALUE "N".
007600         88  END-OF-ORDER-TRANS-IN   VALUE "Y".
007700
007800     01  W-FILE-STATUS-GROUP.
007900         05  WS-FS-ORDER-TRANS-IN    PIC XX.
008000         05  WS-FS-ORDER-MASTER      PIC XX.
008100         05  WS-FS-DEVICE-MASTER     PIC XX.
008200
008300     01  W-LAST-ORDER-NUMBER.
008400         05  WS-LAST-ORDER-NUMBER    PIC 9(06) COMP.
008500
008600     01  W-ORDER-TYPE-WORK.
008700         05  WS-ORDER-TYPE-UPPER     PIC X(10).
008800
008900     01  FILLER REDEFINES W-ORDER-TYPE-WORK.
009000         05  WS-TYPE-FIRST-3         PIC X(03).
009100         05  FILLER                  PIC X(07).
009200
009300     01  W-DEVICE-PREFIX-WORK.
009400         05  WS-TYPE-PREFIX          PIC X(04).
009500         05  WS-PRODUCT-ABBR         PIC X(03).
009600         05  WS-MODEL-ABBR           PIC X(02).
009700         05  WS-PREFIX-DASH          PIC X(01) VALUE "-".
009800
009900     01  FILLER REDEFINES W-DEVICE-PREFIX-WORK.
010000         05  WS-DEVICE-PREFIX-ALL    PIC X(10).
010100
010200     01  W-PRODUCT-UPPER-WORK.
010300         05  WS-PRODUCT-UPPER        PIC X(20).
010400
010500     01  W-MODEL-UPPER-WORK.
010600         05  WS-MODEL-UPPER          PIC X(20).
010700
010800     01  W-DEVICE-NUMBER-WORK.
010900         05  WS-DEVICE-SEQUENCE      PIC 9(04) COMP.
011000
011100     01  W-DEVICE-NUMBER-BUILD.
011200         05  WB-PREFIX               PIC X(10).
011300         05  WB-SEQUENCE             PIC 9(04).
011400
011500     01  FILLER REDEFINES W-DEVICE-NUMBER-BUILD.
011600         05  WB-DEVICE-NUMBER-ALL    PIC X(14).
011700
011800     01  W-PREFIX-LEN-WORK.
011900         05  WS-PRODUCT-ABBR-LEN     PIC 9(02) COMP.
012000         05  WS-MODEL-ABBR-LEN       PIC 9(02) COMP.
012100         05  WS-PREFIX-LEN           PIC 9(02) COMP.
012200         05  FILLER                  PIC X(02).
012300
012400*****************************************************************
012500 PROCEDURE DIVISION.
012600
012700 MAIN-CONTROL.
012800
012900     OPEN INPUT ORDER-TRANS-IN.
013000     OPEN I-O   ORDER-MASTER.
013100     OPEN I-O   DEVICE-MASTER.
013200
013300     PERFORM INITIALIZE-RUN.
013400     PERFORM READ-ORDER-TRANSACTION.
013500     PERFORM PROCESS-ONE-ORDER THRU PROCESS-ONE-ORDER-EXIT
013600         UNTIL END-OF-ORDER-TRANS-IN.
013700
013800     CLOSE ORDER-TRANS-IN.
013900     CLOSE ORDER-MASTER.
014000     CLOSE DEVICE-MASTER.
014100
014200     STOP RUN.
014300*-----------------------------------------------------------
014400 INITIALIZE-RUN.
014500
014600     MOVE ZERO TO WS-LAST-ORDER-NUMBER.
014700     ACCEPT W-TODAY-DATE-8 FROM DATE.
014800     ACCEPT W-NOW-TIME FROM TIME.
014900 INITIALIZE-RUN-EXIT.
015000     EXIT.
015100*-----------------------------------------------------------
015200 READ-ORDER-TRANSACTION.
015300
015400     READ ORDER-TRANS-IN
015500         AT END
015600             SET END-OF-ORDER-TRANS-IN TO TRUE.
015700 READ-ORDER-TRANSACTION-EXIT.
015800     EXIT.
015900*-----------------------------------------------------------
016000 PROCESS-ONE-ORDER.
016100
016200     PERFORM ASSIGN-ORDER-NUMBER.
016300     PERFORM BUILD-DEVICE-PREFIX.
016400     PERFORM BUILD-ORDER-RECORD.
016500     PERFORM STAMP-CREATED-AT.
016600     MOVE PL-STAMP-ALL TO ORD-CREATED-AT.
016700
016800     PERFORM GENERATE-ONE-DEVICE THRU GENERATE-ONE-DEVICE-EXIT
016900         VARYING WS-DEVICE-SEQUENCE FROM 1 BY 1
017000             UNTIL WS-DEVICE-SEQUENCE > OT-QUANTITY.
017100
017200     PERFORM WRITE-ORDER-RECORD.
017300     PERFORM READ-ORDER-TRANSACTION.
017400 PROCESS-ONE-ORDER-EXIT.
017500     EXIT.
017600*-----------------------------------------------------------
017700*    ORDER-ID GENERATION - "ORD-" PLUS A SIX-DIGIT SEQUENCE
017800*    THAT COUNTS ORDERS FOR THE WHOLE RUN, NOT PER WAREHOUSE.
017900*-----------------------------------------------------------
018000 ASSIGN-ORDER-NUMBER.
018100
018200     ADD 1 TO WS-LAST-ORDER-NUMBER.
018300     MOVE "ORD-" TO ORD-ID-PREFIX.
018400     MOVE WS-LAST-ORDER-NUMBER TO ORD-ID-SEQUENCE.
018500 ASSIGN-ORDER-NUMBER-EXIT.
018600     EXIT.
018700*-----------------------------------------------------------
018800*    DEVICE PREFIX = TYPE-PREFIX + 3-CHAR PRODUCT ABBREVIATION
018900*    + 2-CHAR MODEL ABBREVIATION + DASH.  TYPE IS MATCHED
019000*    CASE-INSENSITIVE; "NEW"/"REFURBISH"/"REPLACE" GET THEIR
019100*    OWN PREFIX, EVERYTHING ELSE (INCLUDING INWARD/OUTWARD)
019200*    FALLS THROUGH TO "ORD-".
019300*-----------------------------------------------------------
019400 BUILD-DEVICE-PREFIX.
019500
019600     MOVE OT-ORDER-TYPE TO WS-ORDER-TYPE-UPPER.
019700     INSPECT WS-ORDER-TYPE-UPPER CONVERTING LOWER-ALPHA
019800                                         TO UPPER-ALPHA.
019900
020000     MOVE "ORD-" TO WS-TYPE-PREFIX.
020100     IF WS-ORDER-TYPE-UPPER = "NEW"
020200         MOVE "NEW-" TO WS-TYPE-PREFIX
020300     ELSE
020400         IF WS-ORDER-TYPE-UPPER = "REFURBISH"
020500             MOVE "REF-" TO WS-TYPE-PREFIX
020600         ELSE
020700             IF WS-ORDER-TYPE-UPPER = "REPLACE"
020800                 MOVE "RPL-" TO WS-TYPE-PREFIX.
020900
021000     MOVE SPACES TO WS-PRODUCT-UPPER.
021100     MOVE OT-PRODUCT TO WS-PRODUCT-UPPER.
021200     INSPECT WS-PRODUCT-UPPER CONVERTING LOWER-ALPHA
021300                                      TO UPPER-ALPHA.
021400     MOVE WS-PRODUCT-UPPER (1:3) TO WS-PRODUCT-ABBR.
021500     MOVE 3 TO WS-PRODUCT-ABBR-LEN.
021600     PERFORM TRIM-PRODUCT-ABBR-LEN THRU TRIM-PRODUCT-ABBR-LEN-EXIT.
021700
021800     MOVE SPACES TO WS-MODEL-UPPER.
021900     MOVE OT-MODEL TO WS-MODEL-UPPER.
022000     INSPECT WS-MODEL-UPPER CONVERTING LOWER-ALPHA
022100                                   TO UPPER-ALPHA.
022200     MOVE WS-MODEL-UPPER (1:2) TO WS-MODEL-ABBR.
022300     MOVE 2 TO WS-MODEL-ABBR-LEN.
022400     PERFORM TRIM-MODEL-ABBR-LEN THRU TRIM-MODEL-ABBR-LEN-EXIT.
022500
022600     COMPUTE WS-PREFIX-LEN = 4 + WS-PRODUCT-ABBR-LEN
022700                             + WS-MODEL-ABBR-LEN + 1.
022800     MOVE SPACES TO WS-DEVICE-PREFIX-ALL.
022900     MOVE WS-TYPE-PREFIX TO WS-DEVICE-PREFIX-ALL (1:4).
023000     IF WS-PRODUCT-ABBR-LEN > 0
023100         MOVE WS-PRODUCT-ABBR (1:WS-PRODUCT-ABBR-LEN)
023200             TO WS-DEVICE-PREFIX-ALL (5:WS-PRODUCT-ABBR-LEN).
023300     IF WS-MODEL-ABBR-LEN > 0
023400         MOVE WS-MODEL-ABBR (1:WS-MODEL-ABBR-LEN)
023500             TO WS-DEVICE-PREFIX-ALL
023600                 (5 + WS-PRODUCT-ABBR-LEN:WS-MODEL-ABBR-LEN).
023700     MOVE "-" TO WS-DEVICE-PREFIX-ALL (WS-PREFIX-LEN:1).
023800 BUILD-DEVICE-PREFIX-EXIT.
023900     EXIT.
024000*-----------------------------------------------------------
024100*    REQ 5103 - A PRODUCT OR MODEL SHORTER THAN THE 3/2-CHAR
024200*    ABBREVIATION WIDTH WAS LEAVING A BLANK IN THE MIDDLE OF
024300*    THE PREFIX (E.G. "NEW-TV TB-").  THESE TWO PARAGRAPHS
024400*    WALK THE ABBREVIATION BACKWARDS OVER TRAILING SPACES SO
024500*    THE PREFIX CLOSES UP AROUND THE SHORT NAME INSTEAD.
024600*-----------------------------------------------------------
024700 TRIM-PRODUCT-ABBR-LEN.
024800     IF WS-PRODUCT-ABBR-LEN = 0
024900         GO TO TRIM-PRODUCT-ABBR-LEN-EXIT.
025000     IF WS-PRODUCT-ABBR (WS-PRODUCT-ABBR-LEN:1) NOT = SPACE
025100         GO TO TRIM-PRODUCT-ABBR-LEN-EXIT.
025200     SUBTRACT 1 FROM WS-PRODUCT-ABBR-LEN.
025300     GO TO TRIM-PRODUCT-ABBR-LEN.
025400 TRIM-PRODUCT-ABBR-LEN-EXIT.
025500     EXIT.
025600*-----------------------------------------------------------
025700 TRIM-MODEL-ABBR-LEN.
025800     IF WS-MODEL-ABBR-LEN = 0
025900         GO TO TRIM-MODEL-ABBR-LEN-EXIT.
026000     IF WS-MODEL-ABBR (WS-MODEL-ABBR-LEN:1) NOT = SPACE
026100         GO TO TRIM-MODEL-ABBR-LEN-EXIT.
026200     SUBTRACT 1 FROM WS-MODEL-ABBR-LEN.
026300     GO TO TRIM-MODEL-ABBR-LEN.
026400 TRIM-MODEL-ABBR-LEN-EXIT.
026500     EXIT.
026600*-----------------------------------------------------------
026700 BUILD-ORDER-RECORD.
026800
026900     MOVE OT-ORDER-TYPE        TO ORD-ORDER-TYPE.
027000     MOVE OT-SALES-ORDER       TO ORD-SALES-ORDER.
027100     MOVE OT-DEAL-ID           TO ORD-DEAL-ID.
027200     MOVE OT-NUCLEUS-ID        TO ORD-NUCLEUS-ID.
027300     MOVE OT-SCHOOL-NAME       TO ORD-SCHOOL-NAME.
027400     MOVE OT-PRODUCT           TO ORD-PRODUCT.
027500     MOVE OT-MODEL             TO ORD-MODEL.
027600     MOVE OT-QUANTITY          TO ORD-QUANTITY.
027700     MOVE OT-SD-CARD-SIZE      TO ORD-SD-CARD-SIZE.
027800     MOVE OT-PROFILE-ID        TO ORD-PROFILE-ID.
027900     MOVE OT-LOCATION          TO ORD-LOCATION.
028000     MOVE OT-WAREHOUSE         TO ORD-WAREHOUSE.
028100     MOVE OT-QUANTITY          TO ORD-DEVICE-COUNT.
028200 BUILD-ORDER-RECORD-EXIT.
028300     EXIT.
028400*-----------------------------------------------------------
028500*    ONE DEVICE RECORD PER UNIT OF QUANTITY; SUFFIX IS A
028600*    FOUR-DIGIT SEQUENCE STARTING OVER AT 1 FOR EVERY ORDER,
028700*    SO TWO ORDERS OF THE SAME TYPE/PRODUCT/MODEL REPEAT THE
028800*    SAME SUFFIXES - REQ 4410 SPECIFIED THE SEQUENCE RESET
028900*    PER ORDER AND NOBODY HAS ASKED FOR IT TO CARRY FORWARD.
029000*-----------------------------------------------------------
029100 GENERATE-ONE-DEVICE.
029200
029300     MOVE WS-DEVICE-SEQUENCE   TO WB-SEQUENCE.
029400     MOVE SPACES               TO WB-DEVICE-NUMBER-ALL.
029500     MOVE WS-DEVICE-PREFIX-ALL (1:WS-PREFIX-LEN)
029600         TO WB-DEVICE-NUMBER-ALL (1:WS-PREFIX-LEN).
029700     MOVE WB-SEQUENCE
029800         TO WB-DEVICE-NUMBER-ALL (WS-PREFIX-LEN + 1:4).
029900     MOVE WB-DEVICE-NUMBER-ALL TO DEVICE-NUMBER.
030000
030100     MOVE ORDER-ID             TO DEV-ORDER-ID.
030200     MOVE ORD-ORDER-TYPE       TO DEV-ORDER-TYPE.
030300     MOVE ORD-SALES-ORDER      TO DEV-SALES-ORDER.
030400     MOVE ORD-DEAL-ID          TO DEV-DEAL-ID.
030500     MOVE ORD-NUCLEUS-ID       TO DEV-NUCLEUS-ID.
030600     MOVE ORD-SCHOOL-NAME      TO DEV-SCHOOL-NAME.
030700     MOVE ORD-PRODUCT          TO DEV-PRODUCT.
030800     MOVE ORD-MODEL            TO DEV-MODEL.
030900     MOVE ORD-QUANTITY         TO DEV-QUANTITY.
031000     MOVE ORD-SD-CARD-SIZE     TO DEV-SD-CARD-SIZE.
031100     MOVE ORD-PROFILE-ID       TO DEV-PROFILE-ID.
031200     MOVE ORD-LOCATION         TO DEV-LOCATION.
031300     MOVE ORD-WAREHOUSE        TO DEV-WAREHOUSE.
031400     MOVE ORD-CREATED-AT       TO DEV-CREATED-AT.
031500
031600     WRITE DEVICE-RECORD
031700         INVALID KEY
031800             DISPLAY "ORDER-INTAKE - DEVICE-MASTER WRITE ERROR "
031900                     WS-FS-DEVICE-MASTER " ON " DEVICE-NUMBER.
032000 GENERATE-ONE-DEVICE-EXIT.
032100     EXIT.
032200*-----------------------------------------------------------
032300 WRITE-ORDER-RECORD.
032400
032500     WRITE ORDER-RECORD
032600         INVALID KEY
032700             DISPLAY "ORDER-INTAKE - ORDER-MASTER WRITE ERROR "
032800                     WS-FS-ORDER-MASTER " ON " ORDER-ID.
032900 WRITE-ORDER-RECORD-EXIT.
033000     EXIT.
033100
033200     COPY "PLDATE.CBL".
033300
