000100*****************************************************************
000200* SLWHSUM.CBL
000300* SELECT clause for the warehouse summary output
000400* (WAREHOUSE-SUMMARY-OUT).  One record per warehouse in scope;
000500* no database or indexed access is needed, the file is written
000600* once per run and read back only by downstream reporting.
000700*-----------------------------------------------------------
000800* 2007-01-15  WCN  REQ 4855   ORIGINAL SELECT.
000900*****************************************************************
001000     SELECT WAREHOUSE-SUMMARY-OUT ASSIGN TO "WHSUMOUT"
001100         ORGANIZATION   IS SEQUENTIAL
001200         FILE STATUS    IS WS-FS-WAREHOUSE-SUMMARY-OUT.
