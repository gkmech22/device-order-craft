000100*****************************************************************
000200* SLORDTRN.CBL
000300* SELECT clause for the order intake transaction stream
000400* (ORDER-TRANS-IN).  Read sequentially, in the order presented -
000500* there is no sort key on intake, orders are numbered in
000600* arrival order only.
000700*-----------------------------------------------------------
000800* 2003-11-18  KTM  REQ 4517   ORIGINAL SELECT.
000900*****************************************************************
001000     SELECT ORDER-TRANS-IN ASSIGN TO "ORDTRNIN"
001100         ORGANIZATION   IS LINE SEQUENTIAL
001200         FILE STATUS    IS WS-FS-ORDER-TRANS-IN.
