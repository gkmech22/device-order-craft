000100*****************************************************************
000200* SLDEVICE.CBL
000300* SELECT clause for the device register (DEVICE-MASTER).  One
000400* row per unit of quantity generated at intake.  Keyed by
000500* DEVICE-NUMBER; ORDER-ID is an alternate key so maintenance
000600* can find every device row that belongs to an order without
000700* a full-file scan when it cascades a delete.
000800*-----------------------------------------------------------
000900* 1999-03-02  RPD  REQ 4410   ORIGINAL SELECT.
001000* 2004-05-27  KTM  REQ 4611   ADDED ALTERNATE KEY ON ORDER-ID
001100*                             FOR CASCADE DELETE / QUANTITY
001200*                             REGENERATION.
001300*****************************************************************
001400     SELECT DEVICE-MASTER ASSIGN TO "DEVMSTR"
001500         ORGANIZATION   IS INDEXED
001600         ACCESS MODE    IS DYNAMIC
001700         RECORD KEY     IS DEVICE-NUMBER OF DEVICE-RECORD
001800         ALTERNATE RECORD KEY IS DEV-ORDER-ID OF DEVICE-RECORD
001900             WITH DUPLICATES
002000         FILE STATUS    IS WS-FS-DEVICE-MASTER.
