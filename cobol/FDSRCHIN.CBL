000100*****************************************************************
000200* FDSRCHIN.CBL
000300* SEARCH-PARM-IN record - a single search term, compared
000400* case-insensitive, substring ("contains"), against a trimmed
000500* copy of the term.
000600*-----------------------------------------------------------
000700* 2006-04-11  WCN  REQ 4798   ORIGINAL LAYOUT.
000800*****************************************************************
000900     FD  SEARCH-PARM-IN
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  SEARCH-PARM-RECORD.
001300         05  SP-SEARCH-TERM              PIC X(40).
