000100*****************************************************************
000200* PLPRINT.CBL
000300* Shared page-control paragraphs for the device-order print
000400* reports (device-extract's listing option, warehouse-summary,
000500* warehouse-statistics).  The calling program supplies, in its
000600* own WORKING-STORAGE, a TITLE line with a PAGE-NUMBER item, a
000700* HEADING-1 and HEADING-2 line, a PRINTER-RECORD matching its
000800* PRINTER-FILE, and a W-PRINTED-LINES counter with 88-level
000900* PAGE-FULL - exactly the way the old vendor-by-number listing
001000* did it.
001100*-----------------------------------------------------------
001200* 2007-01-15  WCN  REQ 4855   ORIGINAL PARAGRAPHS, LIFTED OUT
001300*                             OF THE OLD VENDOR LISTING SO THE
001400*                             WAREHOUSE REPORTS COULD SHARE IT.
001500*****************************************************************
001600 PRINT-HEADINGS.
001700
001800     ADD 1 TO PAGE-NUMBER.
001900
002000     MOVE SPACES      TO PRINTER-RECORD.
002100     WRITE PRINTER-RECORD AFTER ADVANCING PAGE.
002200     MOVE TITLE       TO PRINTER-RECORD.
002300     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002400     MOVE SPACES      TO PRINTER-RECORD.
002500     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002600     MOVE HEADING-1   TO PRINTER-RECORD.
002700     WRITE PRINTER-RECORD AFTER ADVANCING 1.
002800     MOVE HEADING-2   TO PRINTER-RECORD.
002900     WRITE PRINTER-RECORD AFTER ADVANCING 1.
003000
003100     MOVE ZERO TO W-PRINTED-LINES.
003200 PRINT-HEADINGS-EXIT.
003300     EXIT.
003400*-----------------------------------------------------------
003500 FINALIZE-PAGE.
003600
003700     MOVE SPACES TO PRINTER-RECORD.
003800     WRITE PRINTER-RECORD AFTER ADVANCING 1.
003900 FINALIZE-PAGE-EXIT.
004000     EXIT.
