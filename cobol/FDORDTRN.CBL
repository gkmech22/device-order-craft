000100*****************************************************************
000200* FDORDTRN.CBL
000300* ORDER-TRANS-IN transaction record - one fixed-length line per
000400* order to be created, operator-entered fields lifted straight
000500* off the intake screen; ORDER-ID and the device numbers are
000600* NOT part of the transaction, they are assigned by
000700* ORDER-INTAKE.
000800*-----------------------------------------------------------
000900* 2003-11-18  KTM  REQ 4517   ORIGINAL LAYOUT.
001000*****************************************************************
001100     FD  ORDER-TRANS-IN
001200         LABEL RECORDS ARE OMITTED.
001300
001400     01  ORDER-TRANS-RECORD.
001500         05  OT-ORDER-TYPE               PIC X(10).
001600         05  FILLER                      PIC X(01).
001700         05  OT-SALES-ORDER              PIC X(20).
001800         05  FILLER                      PIC X(01).
001900         05  OT-DEAL-ID                  PIC X(20).
002000         05  FILLER                      PIC X(01).
002100         05  OT-NUCLEUS-ID               PIC X(20).
002200         05  FILLER                      PIC X(01).
002300         05  OT-SCHOOL-NAME              PIC X(40).
002400         05  FILLER                      PIC X(01).
002500         05  OT-PRODUCT                  PIC X(20).
002600         05  FILLER                      PIC X(01).
002700         05  OT-MODEL                    PIC X(20).
002800         05  FILLER                      PIC X(01).
002900         05  OT-QUANTITY                 PIC 9(05).
003000         05  FILLER                      PIC X(01).
003100         05  OT-SD-CARD-SIZE             PIC X(10).
003200         05  FILLER                      PIC X(01).
003300         05  OT-PROFILE-ID               PIC X(20).
003400         05  FILLER                      PIC X(01).
003500         05  OT-LOCATION                 PIC X(20).
003600         05  FILLER                      PIC X(01).
003700         05  OT-WAREHOUSE                PIC X(20).
003800         05  FILLER                      PIC X(04).
