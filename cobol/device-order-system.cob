000100*****************************************************************
000200* PROGRAM-ID.   DEVICE-ORDER-SYSTEM
000300* AUTHOR.       W. C. NAIDU
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 11/04/1988
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* DEVICE-ORDER-SYSTEM IS THE NIGHTLY JOB'S TOP STEP - IT DOES
001000* NOT PUT UP A MENU, IT JUST RUNS THE THREE PROGRAMS THAT HAVE
001100* TO RUN EVERY NIGHT IN ORDER: ORDER-INTAKE TO POST WHATEVER
001200* TRANSACTIONS CAME IN ON THE TRANSACTION FILE, DEVICE-EXTRACT
001300* TO REFRESH THE CSV FEED THE SCHOOL-REPORTING SIDE PICKS UP,
001400* AND WAREHOUSE-SUMMARY TO REBUILD THE STOCK-BY-LOCATION
001500* NUMBERS FOR THE MORNING REPORT.  ORDER-MAINTENANCE, ORDER-
001600* SEARCH, DEVICE-SEARCH AND WAREHOUSE-STATISTICS ARE RUN AS
001700* THEIR OWN SEPARATE JOB STEPS, ON DEMAND, NOT CHAINED HERE.
001800*-----------------------------------------------------------
001900* CHANGE LOG
002000*-----------------------------------------------------------
002100* 1988-11-04  WCN  REQ 4391   ORIGINAL PROGRAM - AN OPERATOR
002200*                             MENU OFFERING INTAKE, EXTRACT AND
002300*                             SUMMARY AS NUMBERED MENU CHOICES
002400*                             FOR THE NIGHT-SHIFT OPERATOR TO
002500*                             KEY IN ONE AT A TIME.
002600* 1998-11-23  WCN  Y2K        RUN-BANNER AND THE STEP DISPLAY
002700*                             LINES CARRY NO DATE FIELDS OF
002800*                             THEIR OWN - NOTHING TO FIX HERE.
002900* 1999-03-02  RPD  REQ 4410   REPLACED THE OLD OPERATOR MENU
003000*                             WITH A STRAIGHT JOB-STEP CHAIN
003100*                             NOW THAT INTAKE, EXTRACT AND
003200*                             SUMMARY ALL RUN UNATTENDED
003300*                             OVERNIGHT.
003400* 2007-01-15  WCN  REQ 4855   ADDED THE WAREHOUSE-SUMMARY CALL -
003500*                             IT HAD BEEN A SEPARATE MANUAL
003600*                             JOB STEP UNTIL NOW.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. device-order-system.
004000 AUTHOR. W. C. NAIDU.
004100 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
004200 DATE-WRITTEN. 11/04/1988.
004300 DATE-COMPILED.
004400 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400     77  W-STEP-NUMBER               PIC 9(02) COMP VALUE 0.
005500
005600     01  W-STEP-NAME-WORK.
005700         05  WS-STEP-NAME            PIC X(20).
005800         05  FILLER                  PIC X(10).
005900
006000     01  FILLER REDEFINES W-STEP-NAME-WORK.
006100         05  WS-STEP-NAME-ALL        PIC X(30).
006200
006300     01  W-RUN-BANNER.
006400         05  FILLER                  PIC X(20)
006500                 VALUE "DEVICE-ORDER-SYSTEM ".
006600         05  FILLER                  PIC X(10) VALUE "STEP ".
006700         05  PL-STEP-NUMBER          PIC Z9.
006800         05  FILLER                  PIC X(03) VALUE " - ".
006900         05  PL-STEP-NAME            PIC X(20).
007000
007100     01  FILLER REDEFINES W-RUN-BANNER.
007200         05  WS-RUN-BANNER-ALL       PIC X(55).
007300
007400     01  W-JOB-DATE-WORK.
007500         05  WS-JOB-CCYY             PIC 9(04).
007600         05  WS-JOB-MM               PIC 9(02).
007700         05  WS-JOB-DD               PIC 9(02).
007800
007900     01  FILLER REDEFINES W-JOB-DATE-WORK.
008000         05  WS-JOB-DATE-8           PIC 9(08).
008100
008200     01  W-JOB-TIME-WORK.
008300         05  WS-JOB-HH               PIC 9(02).
008400         05  WS-JOB-MIN              PIC 9(02).
008500         05  WS-JOB-SEC              PIC 9(02).
008600         05  WS-JOB-HSEC             PIC 9(02).
008700
008800     01  W-JOB-START-LINE.
008900         05  FILLER                  PIC X(20)
009000                 VALUE "JOB START DATE/TIME ".
009100         05  PL-JOB-DATE             PIC 9(08).
009200         05  FILLER                  PIC X(01) VALUE SPACE.
009300         05  PL-JOB-HH               PIC 99.
009400         05  FILLER                  PIC X(01) VALUE ":".
009500         05  PL-JOB-MIN              PIC 99.
009600         05  FILLER                  PIC X(01) VALUE ":".
009700         05  PL-JOB-SEC              PIC 99.
009800
009900*****************************************************************
010000 PROCEDURE DIVISION.
010100
010200 MAIN-CONTROL.
010300
010400     ACCEPT WS-JOB-DATE-8 FROM DATE.
010500     ACCEPT W-JOB-TIME-WORK FROM TIME.
010600     MOVE WS-JOB-DATE-8 TO PL-JOB-DATE.
010700     MOVE WS-JOB-HH TO PL-JOB-HH.
010800     MOVE WS-JOB-MIN TO PL-JOB-MIN.
010900     MOVE WS-JOB-SEC TO PL-JOB-SEC.
011000     DISPLAY W-JOB-START-LINE.
011100
011200     PERFORM RUN-ORDER-INTAKE THRU RUN-ORDER-INTAKE-EXIT.
011300     PERFORM RUN-DEVICE-EXTRACT THRU RUN-DEVICE-EXTRACT-EXIT.
011400     PERFORM RUN-WAREHOUSE-SUMMARY
011500         THRU RUN-WAREHOUSE-SUMMARY-EXIT.
011600
011700     STOP RUN.
011800*-----------------------------------------------------------
011900 RUN-ORDER-INTAKE.
012000
012100     ADD 1 TO W-STEP-NUMBER.
012200     MOVE "ORDER-INTAKE" TO WS-STEP-NAME.
012300     PERFORM ANNOUNCE-STEP THRU ANNOUNCE-STEP-EXIT.
012400     CALL "order-intake".
012500 RUN-ORDER-INTAKE-EXIT.
012600     EXIT.
012700*-----------------------------------------------------------
012800 RUN-DEVICE-EXTRACT.
012900
013000     ADD 1 TO W-STEP-NUMBER.
013100     MOVE "DEVICE-EXTRACT" TO WS-STEP-NAME.
013200     PERFORM ANNOUNCE-STEP THRU ANNOUNCE-STEP-EXIT.
013300     CALL "device-extract".
013400 RUN-DEVICE-EXTRACT-EXIT.
013500     EXIT.
013600*-----------------------------------------------------------
013700 RUN-WAREHOUSE-SUMMARY.
013800
013900     ADD 1 TO W-STEP-NUMBER.
014000     MOVE "WAREHOUSE-SUMMARY" TO WS-STEP-NAME.
014100     PERFORM ANNOUNCE-STEP THRU ANNOUNCE-STEP-EXIT.
014200     CALL "warehouse-summary".
014300 RUN-WAREHOUSE-SUMMARY-EXIT.
014400     EXIT.
014500*-----------------------------------------------------------
014600 ANNOUNCE-STEP.
014700
014800     MOVE W-STEP-NUMBER          TO PL-STEP-NUMBER.
014900     MOVE WS-STEP-NAME           TO PL-STEP-NAME.
015000     IF WS-RUN-BANNER-ALL NOT = SPACES
015100         DISPLAY W-RUN-BANNER.
015200 ANNOUNCE-STEP-EXIT.
015300     EXIT.
