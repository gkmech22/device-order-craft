000100*****************************************************************
000200* FDDEVICE.CBL
000300* DEVICE-MASTER file description and the DEVICE-RECORD layout.
000400* One row per generated device number.  All the order-level
000500* fields are copied down at intake time so the device extract
000600* (CSV-OUT) and the warehouse summary can both work straight
000700* off this file without having to re-join to ORDER-MASTER for
000800* every line.
000900*-----------------------------------------------------------
001000* 1999-03-02  RPD  REQ 4410   ORIGINAL LAYOUT.
001100* 2001-07-09  RPD  REQ 4455   ADDED WAREHOUSE AND LOCATION TO
001200*                             MATCH ORDER-MASTER.
001300* 2003-11-18  KTM  REQ 4517   ADDED CREATED-AT, DEV-ORDER-TYPE
001400*                             REDEFINES FOR PREFIX RE-DERIVE.
001500* 2011-04-06  KTM  REQ 5103   RECORD CONTAINS CORRECTED TO 285 -
001600*                             IT HAD BEEN COUNTED ONE BYTE SHORT
001700*                             OF THE 01-LEVEL SINCE THE LAYOUT
001800*                             WAS FIRST WRITTEN.
001900*****************************************************************
002000     FD  DEVICE-MASTER
002100         LABEL RECORDS ARE STANDARD
002200         RECORD CONTAINS 285 CHARACTERS.
002300
002400     01  DEVICE-RECORD.
002500*        ----------------------------------------------------
002600*        GENERATED SERIAL, FORMAT <TYPE-PFX><PRODABBR>
002700*        <MODELABBR>-NNNN
002800*        ----------------------------------------------------
002900         05  DEVICE-NUMBER               PIC X(30).
003000         05  FILLER REDEFINES DEVICE-NUMBER.
003100             10  DEV-NUMBER-PREFIX        PIC X(26).
003200             10  FILLER                   PIC X(01).
003300             10  DEV-NUMBER-SEQUENCE      PIC 9(04).
003400
003500         05  DEV-ORDER-ID                 PIC X(10).
003600         05  DEV-ORDER-TYPE               PIC X(10).
003700             88  DEV-TYPE-IS-INWARD        VALUE "INWARD".
003800             88  DEV-TYPE-IS-OUTWARD       VALUE "OUTWARD".
003900         05  DEV-SALES-ORDER              PIC X(20).
004000         05  DEV-DEAL-ID                  PIC X(20).
004100         05  DEV-NUCLEUS-ID               PIC X(20).
004200         05  DEV-SCHOOL-NAME              PIC X(40).
004300         05  DEV-PRODUCT                  PIC X(20).
004400         05  DEV-MODEL                    PIC X(20).
004500         05  DEV-QUANTITY                 PIC 9(05).
004600         05  DEV-SD-CARD-SIZE             PIC X(10).
004700         05  DEV-PROFILE-ID               PIC X(20).
004800         05  DEV-LOCATION                 PIC X(20).
004900         05  DEV-WAREHOUSE                PIC X(20).
005000
005100*        ----------------------------------------------------
005200*        TIMESTAMP, FORMAT YYYY-MM-DD HH:MM:SS (19 BYTES) -
005300*        THIS IS THE FIELD THE "ALL DEVICES" AND CSV-EXTRACT
005400*        SORT KEY ON, DESCENDING.
005500*        ----------------------------------------------------
005600         05  DEV-CREATED-AT               PIC X(19).
005700         05  FILLER REDEFINES DEV-CREATED-AT.
005800             10  DEV-CREATED-DATE.
005900                 15  DEV-CREATED-CCYY     PIC 9(04).
006000                 15  FILLER               PIC X(01).
006100                 15  DEV-CREATED-MM       PIC 9(02).
006200                 15  FILLER               PIC X(01).
006300                 15  DEV-CREATED-DD       PIC 9(02).
006400             10  FILLER                   PIC X(01).
006500             10  DEV-CREATED-TIME         PIC X(08).
006600
006700         05  FILLER                       PIC X(01).
