000100*****************************************************************
000200* FDSRCHUT.CBL
000300* SEARCH-OUT record - one hit per line.  order-search stamps
000400* SO-HIT-TYPE "ORDER" and fills the order fields; device-search
000500* stamps "DEVICE" and fills SO-DEVICE-NUMBER in addition.
000600*-----------------------------------------------------------
000700* 2006-04-11  WCN  REQ 4798   ORIGINAL LAYOUT.
000800*****************************************************************
000900     FD  SEARCH-OUT
001000         LABEL RECORDS ARE OMITTED.
001100
001200     01  SEARCH-OUT-RECORD.
001300         05  SO-HIT-TYPE                 PIC X(06).
001400         05  FILLER                      PIC X(01).
001500         05  SO-ORDER-ID                 PIC X(10).
001600         05  FILLER                      PIC X(01).
001700         05  SO-DEVICE-NUMBER            PIC X(30).
001800         05  FILLER                      PIC X(01).
001900         05  SO-SALES-ORDER              PIC X(20).
002000         05  FILLER                      PIC X(01).
002100         05  SO-DEAL-ID                  PIC X(20).
002200         05  FILLER                      PIC X(01).
002300         05  SO-NUCLEUS-ID               PIC X(20).
002400         05  FILLER                      PIC X(01).
002500         05  SO-SCHOOL-NAME              PIC X(40).
