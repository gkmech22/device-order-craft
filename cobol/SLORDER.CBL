000100*****************************************************************
000200* SLORDER.CBL
000300* SELECT clause for the order register (ORDER-MASTER).
000400* Keyed by ORDER-ID so intake (append), maintenance (rewrite/
000500* delete) and search (full-file scan) can all work off the
000600* one file.
000700*-----------------------------------------------------------
000800* 1999-03-02  RPD  REQ 4410   ORIGINAL SELECT, ORDER-MASTER
000900*                             CARVED OUT OF THE OLD AP VOUCHER
001000*                             FILE-CONTROL BLOCK.
001100* 2003-11-18  KTM  REQ 4517   ADDED FILE STATUS CLAUSE SO
001200*                             INTAKE CAN TELL DUPLICATE KEY
001300*                             FROM A GENUINE I/O ERROR.
001400*****************************************************************
001500     SELECT ORDER-MASTER ASSIGN TO "ORDMSTR"
001600         ORGANIZATION   IS INDEXED
001700         ACCESS MODE    IS DYNAMIC
001800         RECORD KEY     IS ORDER-ID OF ORDER-RECORD
001900         FILE STATUS    IS WS-FS-ORDER-MASTER.
