000100*****************************************************************
000200* SLSRCHIN.CBL
000300* SELECT clause for the search-term parameter file used by
000400* both order-search and device-search.  One record per run; a
000500* blank/spaces term means "match everything, no filtering".
000600*-----------------------------------------------------------
000700* 2006-04-11  WCN  REQ 4798   ORIGINAL SELECT.
000800*****************************************************************
000900     SELECT SEARCH-PARM-IN ASSIGN TO "SRCHTERM"
001000         ORGANIZATION   IS LINE SEQUENTIAL
001100         FILE STATUS    IS WS-FS-SEARCH-PARM-IN.
