000100*****************************************************************
000200* WSDATE.CBL
000300* WORKING-STORAGE used by PLDATE.CBL.  W-RUN-DATE-TIME is filled
000400* once at the top of the run by an ACCEPT FROM DATE and an
000500* ACCEPT FROM TIME (this shop does not call FUNCTION CURRENT-
000600* DATE); STAMP-CREATED-AT then builds the CCYY-MM-DD HH:MM:SS
000700* picture every order and device record carries, and BACK-UP-
000800* 30-DAYS walks W-CUTOFF-DATE-WORK back one calendar month at a
000900* time for warehouse-statistics' "created in the last 30 days"
001000* count.  W-PRIOR-MONTH-DAYS is the old fixed month-length
001100* table, redefined over a literal the way the shop has always
001200* built small lookup tables that never change.
001300*-----------------------------------------------------------
001400* 1999-03-02  RPD  REQ 4410   ORIGINAL, RUN-DATE FIELDS ONLY.
001500* 2007-01-15  WCN  REQ 4855   ADDED THE CREATED-AT STAMP GROUP
001600*                             FOR ORDER-INTAKE.
001700* 2009-06-30  RPD  REQ 4977   ADDED THE CUTOFF-DATE GROUP AND
001800*                             THE MONTH-LENGTH TABLE FOR
001900*                             BACK-UP-30-DAYS.
002000*****************************************************************
002100 01  W-RUN-DATE-TIME.
002200     05  W-TODAY-DATE.
002300         10  W-TODAY-CCYY            PIC 9(04).
002400         10  W-TODAY-MM              PIC 9(02).
002500         10  W-TODAY-DD              PIC 9(02).
002600     05  W-NOW-TIME.
002700         10  W-NOW-HH                PIC 9(02).
002800         10  W-NOW-MIN               PIC 9(02).
002900         10  W-NOW-SEC               PIC 9(02).
003000         10  W-NOW-HUNDREDTHS        PIC 9(02).
003100     05  FILLER                      PIC X(10).
003200
003300 01  FILLER REDEFINES W-RUN-DATE-TIME.
003400     05  W-TODAY-DATE-8              PIC 9(08).
003500     05  FILLER                      PIC X(14).
003600
003700 01  W-CREATED-AT-STAMP.
003800     05  PL-STAMP-CCYY               PIC 9(04).
003900     05  PL-STAMP-DASH1              PIC X(01).
004000     05  PL-STAMP-MM                 PIC 9(02).
004100     05  PL-STAMP-DASH2              PIC X(01).
004200     05  PL-STAMP-DD                 PIC 9(02).
004300     05  PL-STAMP-SPACE              PIC X(01).
004400     05  PL-STAMP-HH                 PIC 9(02).
004500     05  PL-STAMP-COLON1             PIC X(01).
004600     05  PL-STAMP-MIN                PIC 9(02).
004700     05  PL-STAMP-COLON2             PIC X(01).
004800     05  PL-STAMP-SEC                PIC 9(02).
004900
005000 01  FILLER REDEFINES W-CREATED-AT-STAMP.
005100     05  PL-STAMP-ALL                PIC X(19).
005200
005300 01  W-CUTOFF-DATE-WORK.
005400     05  W-CUTOFF-CCYY               PIC 9(04).
005500     05  W-CUTOFF-MM                 PIC 9(02).
005600     05  W-CUTOFF-DD                 PIC 9(02).
005700
005800 01  FILLER REDEFINES W-CUTOFF-DATE-WORK.
005900     05  W-CUTOFF-DATE-8             PIC 9(08).
006000
006100 77  W-CUTOFF-DD-WORK                PIC S9(03) COMP.
006200 77  W-CUTOFF-MAX-DD                 PIC 9(02) COMP.
006300
006400*        ------- FIXED MONTH-LENGTH TABLE (NO LEAP-YEAR LOGIC) --
006500 01  W-MONTH-DAYS-LITERAL.
006600     05  FILLER                      PIC X(24)
006700             VALUE "312831303130313130313031".
006800
006900 01  FILLER REDEFINES W-MONTH-DAYS-LITERAL.
007000     05  W-PRIOR-MONTH-DAYS          PIC 9(02) OCCURS 12 TIMES.
