000100*****************************************************************
000200* PROGRAM-ID.   ORDER-SEARCH
000300* AUTHOR.       W. C. NAIDU
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 04/11/1994
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* ORDER-SEARCH TAKES ONE SEARCH TERM FROM SEARCH-PARM-IN AND
001000* SCANS THE WHOLE OF ORDER-MASTER, WRITING ONE SEARCH-OUT HIT
001100* FOR EVERY ORDER WHERE THE TERM TURNS UP ANYWHERE IN SALES-
001200* ORDER, DEAL-ID, ORDER-ID, NUCLEUS-ID, SCHOOL-NAME, OR ANY OF
001300* THE ORDER'S DEVICE NUMBERS.  AN EMPTY TERM IS TREATED AS
001400* "MATCH EVERYTHING" - THE OLD VENDOR-NAME LOOK-UP THIS WAS
001500* BUILT FROM ONLY EVER DID EXACT KEYED LOOK-UPS, SO THE
001600* SUBSTRING SCAN IN CONTAINS-SEARCH-TERM IS NEW TO THIS SHOP.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 1994-04-11  WCN  REQ 4798   ORIGINAL PROGRAM.
002100* 1994-09-02  WCN  REQ 4820   DEVICE-NUMBER SCAN ADDED - THE
002200*                             WAREHOUSE FLOOR KEPT ASKING FOR A
002300*                             SEARCH TERM MATCH AGAINST THE
002400*                             DEVICES, NOT JUST THE ORDER
002500*                             HEADER FIELDS.
002600* 1998-12-29  WCN  Y2K        SEARCH-OUT CARRIES NO DATE FIELDS
002700*                             OF ITS OWN - NOTHING TO FIX HERE.
002800* 2003-08-14  KTM  REQ 4821   FILE STATUS CHECKED ON ALL FOUR
002900*                             FILES AFTER A BAD OPEN ON SEARCH-
003000*                             OUT WENT UNNOTICED FOR A WHOLE
003100*                             SHIFT.
003200* 2011-04-06  KTM  REQ 5103   CONTAINS-SEARCH-TERM NOW UPPER-
003300*                             CASES WS-SCAN-FIELD BEFORE THE
003400*                             COMPARE - A LOWER-CASE SCHOOL
003500*                             NAME WAS NOT MATCHING AN UPPER-
003600*                             CASE SEARCH TERM.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. order-search.
004000 AUTHOR. W. C. NAIDU.
004100 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
004200 DATE-WRITTEN. 04/11/1994.
004300 DATE-COMPILED.
004400 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     COPY "SLSRCHIN.CBL".
005500     COPY "SLSRCHUT.CBL".
005600     COPY "SLORDER.CBL".
005700     COPY "SLDEVICE.CBL".
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200     COPY "FDSRCHIN.CBL".
006300     COPY "FDSRCHUT.CBL".
006400     COPY "FDORDER.CBL".
006500     COPY "FDDEVICE.CBL".
006600
006700 WORKING-STORAGE SECTION.
006800
006900     01  W-END-OF-ORDER-MASTER       PIC X VALUE "N".
007000         88  END-OF-ORDER-MASTER     VALUE "Y".
007100
007200     01  W-END-OF-DEVICE-GROUP       PIC X VALUE "N".
007300         88  END-OF-DEVICE-GROUP     VALUE "Y".
007400
007500     01  W-ORDER-IS-A-HIT            PIC X VALUE "N".
007600         88  ORDER-IS-A-HIT          VALUE "Y".
007700
007800     01  W-FILE-STATUS-GROUP.
007900         05  WS-FS-SEARCH-PARM-IN    PIC XX.
008000         05  WS-FS-SEARCH-OUT        PIC XX.
008100         05  WS-FS-ORDER-MASTER      PIC XX.
008200         05  WS-FS-DEVICE-MASTER     PIC XX.
008300
008400     01  FILLER REDEFINES W-FILE-STATUS-GROUP.
008500         05  WS-ALL-FILE-STATUS      PIC X(08).
008600
008700     01  W-SEARCH-TERM-WORK.
008800         05  WS-SEARCH-TERM-UPPER    PIC X(40).
008900
009000     01  FILLER REDEFINES W-SEARCH-TERM-WORK.
009100         05  WS-TERM-FIRST-BYTE      PIC X(01).
009200         05  FILLER                  PIC X(39).
009300
009400     01  W-SCAN-WORK.
009500         05  WS-SCAN-FIELD           PIC X(40).
009600         05  WS-CONTAINS-FLAG        PIC X(01).
009700             88  CONTAINS-MATCH      VALUE "Y".
009800
009900     01  FILLER REDEFINES W-SCAN-WORK.
010000         05  WS-SCAN-FIELD-ALL       PIC X(41).
010100
010200     01  W-SCAN-COUNTERS.
010300         05  WS-TERM-LEN             PIC 9(02) COMP.
010400         05  WS-MAX-START            PIC S9(03) COMP.
010500         05  WS-SCAN-INDEX           PIC 9(02) COMP.
010600
010700*****************************************************************
010800 PROCEDURE DIVISION.
010900
011000 MAIN-CONTROL.
011100
011200     OPEN INPUT SEARCH-PARM-IN.
011300     OPEN OUTPUT SEARCH-OUT.
011400     OPEN INPUT ORDER-MASTER.
011500     OPEN INPUT DEVICE-MASTER.
011600
011700     PERFORM READ-SEARCH-TERM.
011800     PERFORM PREPARE-SEARCH-TERM.
011900
012000     PERFORM READ-ORDER-MASTER.
012100     PERFORM SCAN-ORDER-MASTER THRU SCAN-ORDER-MASTER-EXIT
012200         UNTIL END-OF-ORDER-MASTER.
012300
012400     CLOSE SEARCH-PARM-IN.
012500     CLOSE SEARCH-OUT.
012600     CLOSE ORDER-MASTER.
012700     CLOSE DEVICE-MASTER.
012800
012900     STOP RUN.
013000*-----------------------------------------------------------
013100 READ-SEARCH-TERM.
013200
013300     MOVE SPACES TO WS-SEARCH-TERM-UPPER.
013400     READ SEARCH-PARM-IN
013500         AT END
013600             MOVE SPACES TO SP-SEARCH-TERM.
013700 READ-SEARCH-TERM-EXIT.
013800     EXIT.
013900*-----------------------------------------------------------
014000 PREPARE-SEARCH-TERM.
014100
014200     MOVE SP-SEARCH-TERM TO WS-SEARCH-TERM-UPPER.
014300     INSPECT WS-SEARCH-TERM-UPPER CONVERTING LOWER-ALPHA
014400                                           TO UPPER-ALPHA.
014500     MOVE 40 TO WS-TERM-LEN.
014600     PERFORM FIND-TERM-LENGTH THRU FIND-TERM-LENGTH-EXIT.
014700 PREPARE-SEARCH-TERM-EXIT.
014800     EXIT.
014900*-----------------------------------------------------------
015000 FIND-TERM-LENGTH.
015100
015200     IF WS-TERM-LEN = 0
015300         GO TO FIND-TERM-LENGTH-EXIT.
015400     IF WS-SEARCH-TERM-UPPER (WS-TERM-LEN:1) NOT = SPACE
015500         GO TO FIND-TERM-LENGTH-EXIT.
015600     SUBTRACT 1 FROM WS-TERM-LEN.
015700     GO TO FIND-TERM-LENGTH.
015800 FIND-TERM-LENGTH-EXIT.
015900     EXIT.
016000*-----------------------------------------------------------
016100 READ-ORDER-MASTER.
016200
016300     READ ORDER-MASTER NEXT RECORD
016400         AT END
016500             SET END-OF-ORDER-MASTER TO TRUE.
016600 READ-ORDER-MASTER-EXIT.
016700     EXIT.
016800*-----------------------------------------------------------
016900 SCAN-ORDER-MASTER.
017000
017100     MOVE "N" TO W-ORDER-IS-A-HIT.
017200
017300     IF WS-TERM-LEN = 0
017400         MOVE "Y" TO W-ORDER-IS-A-HIT
017500     ELSE
017600         MOVE ORD-SALES-ORDER TO WS-SCAN-FIELD
017700         PERFORM CONTAINS-SEARCH-TERM
017800             THRU CONTAINS-SEARCH-TERM-EXIT
017900         IF CONTAINS-MATCH
018000             MOVE "Y" TO W-ORDER-IS-A-HIT
018100         ELSE
018200             MOVE ORD-DEAL-ID TO WS-SCAN-FIELD
018300             PERFORM CONTAINS-SEARCH-TERM
018400                 THRU CONTAINS-SEARCH-TERM-EXIT
018500             IF CONTAINS-MATCH
018600                 MOVE "Y" TO W-ORDER-IS-A-HIT
018700             ELSE
018800                 MOVE ORDER-ID TO WS-SCAN-FIELD
018900                 PERFORM CONTAINS-SEARCH-TERM
019000                     THRU CONTAINS-SEARCH-TERM-EXIT
019100                 IF CONTAINS-MATCH
019200                     MOVE "Y" TO W-ORDER-IS-A-HIT
019300                 ELSE
019400                     MOVE ORD-NUCLEUS-ID TO WS-SCAN-FIELD
019500                     PERFORM CONTAINS-SEARCH-TERM
019600                         THRU CONTAINS-SEARCH-TERM-EXIT
019700                     IF CONTAINS-MATCH
019800                         MOVE "Y" TO W-ORDER-IS-A-HIT
019900                     ELSE
020000                         MOVE ORD-SCHOOL-NAME TO WS-SCAN-FIELD
020100                         PERFORM CONTAINS-SEARCH-TERM
020200                             THRU CONTAINS-SEARCH-TERM-EXIT
020300                         IF CONTAINS-MATCH
020400                             MOVE "Y" TO W-ORDER-IS-A-HIT
020500                         ELSE
020600                             PERFORM SCAN-ORDER-DEVICES
020700                                 THRU SCAN-ORDER-DEVICES-EXIT.
020800
020900     IF ORDER-IS-A-HIT
021000         PERFORM WRITE-ORDER-HIT.
021100
021200     PERFORM READ-ORDER-MASTER.
021300 SCAN-ORDER-MASTER-EXIT.
021400     EXIT.
021500*-----------------------------------------------------------
021600*    NO HEADER FIELD MATCHED - WALK THIS ORDER'S DEVICE ROWS
021700*    BY THE DEV-ORDER-ID ALTERNATE KEY AND CHECK EACH DEVICE
021800*    NUMBER IN TURN; STOP AS SOON AS ONE HITS.
021900*-----------------------------------------------------------
022000 SCAN-ORDER-DEVICES.
022100
022200     MOVE "N" TO W-END-OF-DEVICE-GROUP.
022300     MOVE ORDER-ID TO DEV-ORDER-ID.
022400
022500     START DEVICE-MASTER KEY NOT < DEV-ORDER-ID
022600         INVALID KEY
022700             SET END-OF-DEVICE-GROUP TO TRUE.
022800
022900     IF NOT END-OF-DEVICE-GROUP
023000         READ DEVICE-MASTER NEXT RECORD
023100             AT END
023200                 SET END-OF-DEVICE-GROUP TO TRUE.
023300
023400     PERFORM CHECK-ONE-ORDER-DEVICE
023500         THRU CHECK-ONE-ORDER-DEVICE-EXIT
023600         UNTIL END-OF-DEVICE-GROUP
023700             OR DEV-ORDER-ID NOT EQUAL ORDER-ID
023800             OR ORDER-IS-A-HIT.
023900 SCAN-ORDER-DEVICES-EXIT.
024000     EXIT.
024100*-----------------------------------------------------------
024200 CHECK-ONE-ORDER-DEVICE.
024300
024400     MOVE DEVICE-NUMBER TO WS-SCAN-FIELD.
024500     PERFORM CONTAINS-SEARCH-TERM THRU CONTAINS-SEARCH-TERM-EXIT.
024600     IF CONTAINS-MATCH
024700         MOVE "Y" TO W-ORDER-IS-A-HIT.
024800
024900     READ DEVICE-MASTER NEXT RECORD
025000         AT END
025100             SET END-OF-DEVICE-GROUP TO TRUE.
025200 CHECK-ONE-ORDER-DEVICE-EXIT.
025300     EXIT.
025400*-----------------------------------------------------------
025500*    GENERAL-PURPOSE CASE-INSENSITIVE SUBSTRING TEST - IS
025600*    WS-SEARCH-TERM-UPPER FOUND ANYWHERE IN WS-SCAN-FIELD.
025700*-----------------------------------------------------------
025800 CONTAINS-SEARCH-TERM.
025900
026000     INSPECT WS-SCAN-FIELD CONVERTING LOWER-ALPHA
026100             TO UPPER-ALPHA.
026200     MOVE "N" TO WS-CONTAINS-FLAG.
026300     COMPUTE WS-MAX-START = 41 - WS-TERM-LEN.
026400     IF WS-MAX-START < 1
026500         GO TO CONTAINS-SEARCH-TERM-EXIT.
026600     MOVE 1 TO WS-SCAN-INDEX.
026700 CONTAINS-SEARCH-LOOP.
026800     IF WS-SCAN-INDEX > WS-MAX-START
026900         GO TO CONTAINS-SEARCH-TERM-EXIT.
027000     IF WS-SCAN-FIELD (WS-SCAN-INDEX:WS-TERM-LEN) =
027100                 WS-SEARCH-TERM-UPPER (1:WS-TERM-LEN)
027200         MOVE "Y" TO WS-CONTAINS-FLAG
027300         GO TO CONTAINS-SEARCH-TERM-EXIT.
027400     ADD 1 TO WS-SCAN-INDEX.
027500     GO TO CONTAINS-SEARCH-LOOP.
027600 CONTAINS-SEARCH-TERM-EXIT.
027700     EXIT.
027800*-----------------------------------------------------------
027900 WRITE-ORDER-HIT.
028000
028100     MOVE SPACES            TO SEARCH-OUT-RECORD.
028200     MOVE "ORDER "          TO SO-HIT-TYPE.
028300     MOVE ORDER-ID          TO SO-ORDER-ID.
028400     MOVE ORD-SALES-ORDER   TO SO-SALES-ORDER.
028500     MOVE ORD-DEAL-ID       TO SO-DEAL-ID.
028600     MOVE ORD-NUCLEUS-ID    TO SO-NUCLEUS-ID.
028700     MOVE ORD-SCHOOL-NAME   TO SO-SCHOOL-NAME.
028800
028900     WRITE SEARCH-OUT-RECORD.
029000 WRITE-ORDER-HIT-EXIT.
029100     EXIT.
