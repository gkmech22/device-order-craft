000100*****************************************************************
000200* PROGRAM-ID.   DEVICE-EXTRACT
000300* AUTHOR.       R. P. DASARI
000400* INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP
000500* DATE-WRITTEN. 05/19/1990
000600* DATE-COMPILED.
000700* SECURITY.     UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE
000800*-----------------------------------------------------------
000900* DEVICE-EXTRACT SORTS DEVICE-MASTER BY CREATED-AT, MOST
001000* RECENT FIRST, AND WRITES ONE COMMA-SEPARATED LINE PER
001100* DEVICE TO CSV-OUT FOR THE FLOOR SUPERVISORS TO PULL INTO A
001200* SPREADSHEET.  ANY FIELD CARRYING A COMMA, A QUOTATION MARK,
001300* OR AN EMBEDDED CR/LF IS WRAPPED IN QUOTES AND ITS OWN
001400* QUOTES DOUBLED, THE WAY THE OLD DEDUCTIBLES REPORT'S SORT
001500* STEP TAUGHT US TO PULL A FULL FILE THROUGH A WORK FILE FOR
001600* SEQUENTIAL PRINT.
001700*-----------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------
002000* 1990-05-19  RPD  REQ 4417   ORIGINAL PROGRAM.
002100* 1998-12-20  RPD  Y2K        CREATED-AT CARRIES A FULL FOUR
002200*                             DIGIT CCYY - NO TWO DIGIT YEAR
002300*                             FIELDS EXIST IN THIS PROGRAM.
002400* 2003-11-18  KTM  REQ 4517   ADDED THE CSV-QUOTING LOGIC -
002500*                             SCHOOL NAMES WITH COMMAS IN THEM
002600*                             WERE BREAKING THE SPREADSHEET
002700*                             IMPORT.
002800* 2011-04-06  KTM  REQ 5103   CHECK-ONE-CSV-CHAR NOW ALSO
002900*                             FORCES QUOTING ON AN EMBEDDED
003000*                             CR OR LF - A SCHOOL-NAME FIELD
003100*                             PASTED IN WITH A LINE BREAK WAS
003200*                             COMING OUT UNQUOTED AND SPLITTING
003300*                             THE SPREADSHEET ROW IN TWO.
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. device-extract.
003700 AUTHOR. R. P. DASARI.
003800 INSTALLATION. WAREHOUSE DISTRIBUTION SYSTEMS GROUP.
003900 DATE-WRITTEN. 05/19/1990.
004000 DATE-COMPILED.
004100 SECURITY. UNCLASSIFIED - INTERNAL WAREHOUSE OPERATIONS USE.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "SLDEVICE.CBL".
005200
005300     SELECT WORK-FILE ASSIGN TO "work-file"
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT SORT-FILE ASSIGN TO "sort-file.tmp".
005700
005800     SELECT CSV-OUT ASSIGN TO "devices.csv"
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400     COPY "FDDEVICE.CBL".
006500
006600     FD  WORK-FILE
006700         LABEL RECORDS ARE STANDARD.
006800     01  WORK-RECORD.
006900         05  WK-DEVICE-NUMBER        PIC X(30).
007000         05  WK-ORDER-ID             PIC X(10).
007100         05  WK-ORDER-TYPE           PIC X(10).
007200         05  WK-SALES-ORDER          PIC X(20).
007300         05  WK-DEAL-ID              PIC X(20).
007400         05  WK-NUCLEUS-ID           PIC X(20).
007500         05  WK-SCHOOL-NAME          PIC X(40).
007600         05  WK-PRODUCT              PIC X(20).
007700         05  WK-MODEL                PIC X(20).
007800         05  WK-QUANTITY             PIC 9(05).
007900         05  WK-SD-CARD-SIZE         PIC X(10).
008000         05  WK-PROFILE-ID           PIC X(20).
008100         05  WK-LOCATION             PIC X(20).
008200         05  WK-WAREHOUSE            PIC X(20).
008300         05  WK-CREATED-AT           PIC X(19).
008400         05  FILLER                  PIC X(20).
008500
008600     SD  SORT-FILE.
008700     01  SORT-RECORD.
008800         05  SR-DEVICE-NUMBER        PIC X(30).
008900         05  SR-ORDER-ID             PIC X(10).
009000         05  SR-ORDER-TYPE           PIC X(10).
009100         05  SR-SALES-ORDER          PIC X(20).
009200         05  SR-DEAL-ID              PIC X(20).
009300         05  SR-NUCLEUS-ID           PIC X(20).
009400         05  SR-SCHOOL-NAME          PIC X(40).
009500         05  SR-PRODUCT              PIC X(20).
009600         05  SR-MODEL                PIC X(20).
009700         05  SR-QUANTITY             PIC 9(05).
009800         05  SR-SD-CARD-SIZE         PIC X(10).
009900         05  SR-PROFILE-ID           PIC X(20).
010000         05  SR-LOCATION             PIC X(20).
010100         05  SR-WAREHOUSE            PIC X(20).
010200         05  SR-CREATED-AT           PIC X(19).
010300         05  FILLER                  PIC X(20).
010400
010500     FD  CSV-OUT
010600         LABEL RECORDS ARE OMITTED.
010700     01  CSV-OUT-RECORD              PIC X(400).
010800
010900 WORKING-STORAGE SECTION.
011000
011100     01  W-END-OF-WORK-FILE          PIC X VALUE "N".
011200         88  END-OF-WORK-FILE        VALUE "Y".
011300
011400     01  W-CSV-HEADER-LINE           PIC X(160)
011500         VALUE "CREATED AT,ORDER TYPE,ORDER ID,SALES ORDER,DEAL I
011600-        "D,NUCLEUS ID,SCHOOL NAME,PRODUCT,MODEL,QUANTITY,DEVICE
011700-        " NUMBER,SD CARD SIZE,PROFILE ID,LOCATION,WAREHOUSE".
011800
011900     01  W-CSV-LINE-WORK.
012000         05  WS-CSV-LINE             PIC X(400).
012100
012200     01  FILLER REDEFINES W-CSV-LINE-WORK.
012300         05  WS-CSV-LINE-FIRST-BYTE  PIC X(01).
012400         05  FILLER                  PIC X(399).
012500
012600     01  W-CSV-LINE-COUNTERS.
012700         05  WS-LINE-LEN             PIC 9(03) COMP.
012800         05  WS-CSV-OUT-LEN          PIC 9(02) COMP.
012900         05  WS-CSV-FIELD-LEN        PIC 9(02) COMP.
013000         05  WS-CSV-INDEX            PIC 9(02) COMP.
013100
013200     01  W-CSV-FIELD-WORK.
013300         05  WS-CSV-INPUT            PIC X(40).
013400         05  WS-CSV-OUTPUT           PIC X(84).
013500         05  WS-CSV-NEEDS-QUOTE      PIC X(01).
013600             88  CSV-NEEDS-QUOTE     VALUE "Y".
013700         05  WS-CSV-IS-LAST-FIELD    PIC X(01).
013800             88  CSV-IS-LAST-FIELD   VALUE "Y".
013900
014000     01  FILLER REDEFINES W-CSV-FIELD-WORK.
014100         05  FILLER                  PIC X(40).
014200         05  FILLER                  PIC X(84).
014300         05  WS-CSV-WORK-FLAGS       PIC XX.
014400
014500     01  W-CSV-QUOTE-CHAR            PIC X(01) VALUE '"'.
014600
014700     01  W-CSV-CR-CHAR               PIC X(01) VALUE X"0D".
014800
014900     01  W-CSV-LF-CHAR               PIC X(01) VALUE X"0A".
015000
015100     01  W-QTY-EDIT-WORK.
015200         05  WS-QTY-EDIT             PIC ZZZZ9.
015300
015400     01  FILLER REDEFINES W-QTY-EDIT-WORK.
015500         05  WS-QTY-EDIT-ALL         PIC X(05).
015600
015700     01  W-QTY-SCAN.
015800         05  WS-QTY-START-POS        PIC 9(02) COMP.
015900
016000*****************************************************************
016100 PROCEDURE DIVISION.
016200
016300 MAIN-CONTROL.
016400
016500     SORT SORT-FILE
016600         ON DESCENDING KEY SR-CREATED-AT
016700         USING DEVICE-MASTER
016800         GIVING WORK-FILE.
016900
017000     OPEN INPUT WORK-FILE.
017100     OPEN OUTPUT CSV-OUT.
017200
017300     MOVE W-CSV-HEADER-LINE TO CSV-OUT-RECORD.
017400     WRITE CSV-OUT-RECORD.
017500
017600     PERFORM READ-WORK-NEXT-RECORD.
017700     PERFORM BUILD-AND-WRITE-CSV-LINE
017800         THRU BUILD-AND-WRITE-CSV-LINE-EXIT
017900         UNTIL END-OF-WORK-FILE.
018000
018100     CLOSE WORK-FILE.
018200     CLOSE CSV-OUT.
018300
018400     STOP RUN.
018500*-----------------------------------------------------------
018600 READ-WORK-NEXT-RECORD.
018700
018800     READ WORK-FILE
018900         AT END
019000             SET END-OF-WORK-FILE TO TRUE.
019100 READ-WORK-NEXT-RECORD-EXIT.
019200     EXIT.
019300*-----------------------------------------------------------
019400 BUILD-AND-WRITE-CSV-LINE.
019500
019600     PERFORM BUILD-CSV-DETAIL-LINE THRU BUILD-CSV-DETAIL-LINE-EXIT.
019700
019800     MOVE SPACES TO CSV-OUT-RECORD.
019900     MOVE WS-CSV-LINE (1:WS-LINE-LEN) TO CSV-OUT-RECORD (1:WS-LINE-LEN).
020000     WRITE CSV-OUT-RECORD.
020100
020200     PERFORM READ-WORK-NEXT-RECORD.
020300 BUILD-AND-WRITE-CSV-LINE-EXIT.
020400     EXIT.
020500*-----------------------------------------------------------
020600 BUILD-CSV-DETAIL-LINE.
020700
020800     MOVE 0      TO WS-LINE-LEN.
020900     MOVE SPACES TO WS-CSV-LINE.
021000
021100     MOVE WK-CREATED-AT  TO WS-CSV-INPUT.
021200     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
021300     MOVE WK-ORDER-TYPE  TO WS-CSV-INPUT.
021400     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
021500     MOVE WK-ORDER-ID    TO WS-CSV-INPUT.
021600     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
021700     MOVE WK-SALES-ORDER TO WS-CSV-INPUT.
021800     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
021900     MOVE WK-DEAL-ID     TO WS-CSV-INPUT.
022000     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
022100     MOVE WK-NUCLEUS-ID  TO WS-CSV-INPUT.
022200     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
022300     MOVE WK-SCHOOL-NAME TO WS-CSV-INPUT.
022400     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
022500     MOVE WK-PRODUCT     TO WS-CSV-INPUT.
022600     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
022700     MOVE WK-MODEL       TO WS-CSV-INPUT.
022800     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
022900
023000     MOVE WK-QUANTITY TO WS-QTY-EDIT.
023100     PERFORM LEFT-JUSTIFY-QTY THRU LEFT-JUSTIFY-QTY-EXIT.
023200     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
023300
023400     MOVE WK-DEVICE-NUMBER TO WS-CSV-INPUT.
023500     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
023600     MOVE WK-SD-CARD-SIZE  TO WS-CSV-INPUT.
023700     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
023800     MOVE WK-PROFILE-ID    TO WS-CSV-INPUT.
023900     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
024000     MOVE WK-LOCATION      TO WS-CSV-INPUT.
024100     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
024200
024300     MOVE WK-WAREHOUSE     TO WS-CSV-INPUT.
024400     MOVE "Y" TO WS-CSV-IS-LAST-FIELD.
024500     PERFORM APPEND-CSV-FIELD THRU APPEND-CSV-FIELD-EXIT.
024600 BUILD-CSV-DETAIL-LINE-EXIT.
024700     EXIT.
024800*-----------------------------------------------------------
024900*    APPENDS ONE ESCAPED CSV COLUMN, FROM WS-CSV-INPUT, ONTO
025000*    THE END OF THE LINE BEING BUILT IN WS-CSV-LINE, ADDING
025100*    A TRAILING COMMA UNLESS THIS IS THE LAST FIELD.
025200*-----------------------------------------------------------
025300 APPEND-CSV-FIELD.
025400
025500     PERFORM ESCAPE-CSV-FIELD THRU ESCAPE-CSV-FIELD-EXIT.
025600
025700     IF WS-CSV-OUT-LEN > 0
025800         MOVE WS-CSV-OUTPUT (1:WS-CSV-OUT-LEN)
025900             TO WS-CSV-LINE (WS-LINE-LEN + 1:WS-CSV-OUT-LEN)
026000         ADD WS-CSV-OUT-LEN TO WS-LINE-LEN.
026100
026200     IF NOT CSV-IS-LAST-FIELD
026300         ADD 1 TO WS-LINE-LEN
026400         MOVE "," TO WS-CSV-LINE (WS-LINE-LEN:1).
026500
026600     MOVE "N" TO WS-CSV-IS-LAST-FIELD.
026700 APPEND-CSV-FIELD-EXIT.
026800     EXIT.
026900*-----------------------------------------------------------
027000*    ESCAPES WS-CSV-INPUT INTO WS-CSV-OUTPUT/WS-CSV-OUT-LEN.
027100*    A TRAILING-SPACE-TRIMMED FIELD THAT CARRIES NONE OF A
027200*    COMMA, A QUOTATION MARK, OR AN EMBEDDED CR/LF PASSES
027300*    THROUGH UNCHANGED; AN ALL-BLANK FIELD COMES BACK AS A
027400*    ZERO-LENGTH FIELD.
027500*-----------------------------------------------------------
027600 ESCAPE-CSV-FIELD.
027700
027800     MOVE 40 TO WS-CSV-FIELD-LEN.
027900     PERFORM TRIM-CSV-FIELD-LENGTH THRU TRIM-CSV-FIELD-LENGTH-EXIT.
028000
028100     MOVE "N" TO WS-CSV-NEEDS-QUOTE.
028200     IF WS-CSV-FIELD-LEN > 0
028300         PERFORM CHECK-ONE-CSV-CHAR THRU CHECK-ONE-CSV-CHAR-EXIT
028400             VARYING WS-CSV-INDEX FROM 1 BY 1
028500             UNTIL WS-CSV-INDEX > WS-CSV-FIELD-LEN.
028600
028700     MOVE SPACES TO WS-CSV-OUTPUT.
028800     IF CSV-NEEDS-QUOTE
028900         PERFORM BUILD-QUOTED-CSV-FIELD
029000             THRU BUILD-QUOTED-CSV-FIELD-EXIT
029100     ELSE
029200         MOVE WS-CSV-FIELD-LEN TO WS-CSV-OUT-LEN
029300         IF WS-CSV-FIELD-LEN > 0
029400             MOVE WS-CSV-INPUT (1:WS-CSV-FIELD-LEN)
029500                 TO WS-CSV-OUTPUT (1:WS-CSV-FIELD-LEN).
029600 ESCAPE-CSV-FIELD-EXIT.
029700     EXIT.
029800*-----------------------------------------------------------
029900 TRIM-CSV-FIELD-LENGTH.
030000
030100     IF WS-CSV-FIELD-LEN = 0
030200         GO TO TRIM-CSV-FIELD-LENGTH-EXIT.
030300     IF WS-CSV-INPUT (WS-CSV-FIELD-LEN:1) NOT = SPACE
030400         GO TO TRIM-CSV-FIELD-LENGTH-EXIT.
030500     SUBTRACT 1 FROM WS-CSV-FIELD-LEN.
030600     GO TO TRIM-CSV-FIELD-LENGTH.
030700 TRIM-CSV-FIELD-LENGTH-EXIT.
030800     EXIT.
030900*-----------------------------------------------------------
031000 CHECK-ONE-CSV-CHAR.
031100
031200     IF WS-CSV-INPUT (WS-CSV-INDEX:1) = ","
031300         MOVE "Y" TO WS-CSV-NEEDS-QUOTE
031400     ELSE
031500         IF WS-CSV-INPUT (WS-CSV-INDEX:1) = W-CSV-QUOTE-CHAR
031600             MOVE "Y" TO WS-CSV-NEEDS-QUOTE
031700         ELSE
031800             IF WS-CSV-INPUT (WS-CSV-INDEX:1) = W-CSV-CR-CHAR
031900                 OR WS-CSV-INPUT (WS-CSV-INDEX:1) = W-CSV-LF-CHAR
032000                 MOVE "Y" TO WS-CSV-NEEDS-QUOTE.
032100 CHECK-ONE-CSV-CHAR-EXIT.
032200     EXIT.
032300*-----------------------------------------------------------
032400 BUILD-QUOTED-CSV-FIELD.
032500
032600     MOVE W-CSV-QUOTE-CHAR TO WS-CSV-OUTPUT (1:1).
032700     MOVE 1 TO WS-CSV-OUT-LEN.
032800
032900     PERFORM COPY-ONE-QUOTED-CHAR THRU COPY-ONE-QUOTED-CHAR-EXIT
033000         VARYING WS-CSV-INDEX FROM 1 BY 1
033100         UNTIL WS-CSV-INDEX > WS-CSV-FIELD-LEN.
033200
033300     ADD 1 TO WS-CSV-OUT-LEN.
033400     MOVE W-CSV-QUOTE-CHAR TO WS-CSV-OUTPUT (WS-CSV-OUT-LEN:1).
033500 BUILD-QUOTED-CSV-FIELD-EXIT.
033600     EXIT.
033700*-----------------------------------------------------------
033800 COPY-ONE-QUOTED-CHAR.
033900
034000     ADD 1 TO WS-CSV-OUT-LEN.
034100     MOVE WS-CSV-INPUT (WS-CSV-INDEX:1)
034200         TO WS-CSV-OUTPUT (WS-CSV-OUT-LEN:1).
034300
034400     IF WS-CSV-INPUT (WS-CSV-INDEX:1) = W-CSV-QUOTE-CHAR
034500         ADD 1 TO WS-CSV-OUT-LEN
034600         MOVE W-CSV-QUOTE-CHAR TO WS-CSV-OUTPUT (WS-CSV-OUT-LEN:1).
034700 COPY-ONE-QUOTED-CHAR-EXIT.
034800     EXIT.
034900*-----------------------------------------------------------
035000*    LEFT-JUSTIFIES THE ZERO-SUPPRESSED QUANTITY EDIT FIELD
035100*    INTO WS-CSV-INPUT SO THE CSV SHOWS "12" NOT "   12".
035200*-----------------------------------------------------------
035300 LEFT-JUSTIFY-QTY.
035400
035500     MOVE 1 TO WS-QTY-START-POS.
035600     PERFORM FIND-QTY-START-POS THRU FIND-QTY-START-POS-EXIT.
035700
035800     MOVE SPACES TO WS-CSV-INPUT.
035900     IF WS-QTY-START-POS > 5
036000         MOVE "0" TO WS-CSV-INPUT (1:1)
036100     ELSE
036200         MOVE WS-QTY-EDIT (WS-QTY-START-POS:6 - WS-QTY-START-POS)
036300             TO WS-CSV-INPUT (1:6 - WS-QTY-START-POS).
036400 LEFT-JUSTIFY-QTY-EXIT.
036500     EXIT.
036600*-----------------------------------------------------------
036700 FIND-QTY-START-POS.
036800
036900     IF WS-QTY-START-POS > 5
037000         GO TO FIND-QTY-START-POS-EXIT.
037100     IF WS-QTY-EDIT (WS-QTY-START-POS:1) NOT = SPACE
037200         GO TO FIND-QTY-START-POS-EXIT.
037300     ADD 1 TO WS-QTY-START-POS.
037400     GO TO FIND-QTY-START-POS.
037500 FIND-QTY-START-POS-EXIT.
037600     EXIT.
