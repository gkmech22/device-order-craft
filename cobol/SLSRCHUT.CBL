000100*****************************************************************
000200* SLSRCHUT.CBL
000300* SELECT clause for the search hit-list output, shared by
000400* order-search and device-search.  A fresh list is produced
000500* on every run - there is no carry-forward between runs.
000600*-----------------------------------------------------------
000700* 2006-04-11  WCN  REQ 4798   ORIGINAL SELECT.
000800*****************************************************************
000900     SELECT SEARCH-OUT ASSIGN TO "SRCHOUT"
001000         ORGANIZATION   IS LINE SEQUENTIAL
001100         FILE STATUS    IS WS-FS-SEARCH-OUT.
