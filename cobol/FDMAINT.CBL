000100*****************************************************************
000200* FDMAINT.CBL
000300* ORDER-MAINT-IN transaction record - one line per maintenance
000400* request against an existing order.  MT-TRANS-CODE "U" is an
000500* update (only MT-NEW-QUANTITY and, when supplied, the
000600* free-text fields below are applied); "D" is a delete, which
000700* cascades to every device row carrying the order's key.
000800*-----------------------------------------------------------
000900* 2005-09-06  KTM  REQ 4730   ORIGINAL LAYOUT.
001000*****************************************************************
001100     FD  ORDER-MAINT-IN
001200         LABEL RECORDS ARE OMITTED.
001300
001400     01  ORDER-MAINT-RECORD.
001500         05  MT-TRANS-CODE               PIC X(01).
001600             88  MT-IS-UPDATE             VALUE "U".
001700             88  MT-IS-DELETE             VALUE "D".
001800         05  FILLER                      PIC X(01).
001900         05  MT-ORDER-ID                 PIC X(10).
002000         05  FILLER                      PIC X(01).
002100         05  MT-NEW-QUANTITY             PIC 9(05).
002200         05  FILLER                      PIC X(01).
002300         05  MT-NEW-SD-CARD-SIZE         PIC X(10).
002400         05  FILLER                      PIC X(01).
002500         05  MT-NEW-PROFILE-ID           PIC X(20).
002600         05  FILLER                      PIC X(01).
002700         05  MT-NEW-LOCATION             PIC X(20).
